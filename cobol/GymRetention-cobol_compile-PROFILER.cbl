000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PROFILER.
000300 AUTHOR. R S CHEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/02/95.
000600 DATE-COMPILED. 11/02/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* PROFILER LOOKS AT A DELIMITED TEXT FILE HANDED TO US BY AN     *
001000* OUTSIDE PARTY - A MARKETING VENDOR EXTRACT, A ONE-TIME LOAD    *
001100* FROM A CLUB WE ACQUIRED, WHATEVER SHOWS UP ON THE INBOUND      *
001200* TAPE THIS WEEK - AND WORKS OUT WHAT EACH COLUMN PROBABLY IS    *
001300* BEFORE ANYONE WASTES A DAY WRITING A LOAD PROGRAM AGAINST IT.  *
001400* IT NEVER TOUCHES THE GYM'S OWN MASTER FILES - IT ONLY READS    *
001500* THE INBOUND FILE AND WRITES A PROFILE REPORT.                  *
001600******************************************************************
001700* MAINTENANCE HISTORY                                            *
001800*   11/02/95  RSC  ORIGINAL PROGRAM - VENDOR FILES WERE BEING    *
001900*                  LOADED BY HAND, ONE COLUMN AT A TIME          *
002000*   05/18/97  MDK  ADDED ROLE INFERENCE (IDENTIFIER VS METRIC)   *
002100*                  SO DOWNSTREAM LOAD JOBS KNOW WHICH COLUMNS    *
002200*                  ARE SAFE TO KEY ON.  REQUEST TRK-1102.        *
002300*   06/09/98  DWP  Y2K REVIEW - DATE PARSE NOW ACCEPTS FULL      *
002400*                  CCYY IN ALL FOUR PATTERNS, NO 2-DIGIT YEARS   *
002500*   03/11/99  JS   ADDED THE COERCION WARNING LINE - MDK'S BATCH *
002600*                  KEPT SILENTLY ACCEPTING GARBAGE COLUMNS       *
002700*   02/17/03  LMF  RAISED ROW TABLE FROM 500 TO 1000 ENTRIES,    *
002800*                  COLUMN TABLE FROM 12 TO 20 - VENDOR FILES     *
002900*                  KEEP GETTING WIDER                            *
003000*   02/28/03  DWP  WS-WARNING-LINE RAN 4 BYTES OVER THE 80-BYTE  *
003100*                  PROFILE-OUT RECORD - WRITE WAS SILENTLY       *
003200*                  DROPPING THE LAST 4 BYTES OF EVERY WARNING.   *
003300*                  TRAILING FILLER CUT FROM X(16) TO X(12).      *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT PROFILE-IN
004700     ASSIGN TO UT-S-PROFILIN
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS PI-STATUS.
005000
005100     SELECT PROFILE-OUT
005200     ASSIGN TO UT-S-PROFILOUT
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS PO-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SYSOUT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 130 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006400 01  SYSOUT-REC  PIC X(130).
006500
006600****** VENDOR-SUPPLIED FILE.  WE DO NOT KNOW THE DELIMITER, THE
006700****** COLUMN COUNT OR THE ROW COUNT UNTIL WE HAVE READ IT - THE
006800****** RECORD AREA IS SIZED FOR 20 COLUMNS OF 40 CHARACTERS EACH
006900****** PLUS SEPARATORS, THE LARGEST LAYOUT WE CURRENTLY SUPPORT.
007000 FD  PROFILE-IN
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 820 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS FD-PROFILE-IN-REC.
007600 01  FD-PROFILE-IN-REC       PIC X(820).
007700
007800 FD  PROFILE-OUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS FD-PROFILE-OUT-REC.
008400 01  FD-PROFILE-OUT-REC      PIC X(80).
008500
008600 WORKING-STORAGE SECTION.
008700 01  FILE-STATUS-CODES.
008800     05  PI-STATUS               PIC X(2).
008900         88  PI-OK                VALUE "00".
009000     05  PO-STATUS               PIC X(2).
009100         88  PO-OK                VALUE "00".
009200
009300 01  MORE-LINES-SW               PIC X(1) VALUE SPACE.
009400     88  NO-MORE-LINES           VALUE "N".
009500
009600******************************************************************
009700* DELIMITER-DETECTION COUNTERS - TALLIED ACROSS THE WHOLE FILE   *
009800* ON THE FIRST PASS.  PRIORITY ON A TIE IS COMMA, SEMICOLON,     *
009900* PIPE, THEN TAB - IN THAT ORDER, PER MKTG-SIDE STANDARD.        *
010000******************************************************************
010100 01  DELIM-COUNTERS.
010200     05  DC-COMMA-CNT            PIC S9(9) COMP.
010300     05  DC-SEMI-CNT             PIC S9(9) COMP.
010400     05  DC-PIPE-CNT             PIC S9(9) COMP.
010500     05  DC-TAB-CNT              PIC S9(9) COMP.
010600     05  DC-TAB-CHAR             PIC X(1).
010700
010800 77  WS-DELIMITER                PIC X(1) VALUE ",".
010900
011000******************************************************************
011100* PARSED HEADER AND DATA-ROW TABLES.  UP TO 20 COLUMNS, UP TO    *
011200* 1000 DATA ROWS - THE SAME CEILINGS THE REST OF THE RETENTION   *
011300* SUITE HOLDS ITS MEMBER AND RISK TABLES TO.                     *
011400******************************************************************
011500 77  WS-COLUMN-COUNT             PIC 9(4) COMP.
011600 77  WS-ROW-COUNT                PIC 9(4) COMP.
011700
011800 01  WS-HEADER-TABLE.
011900     05  HDR-ENTRY OCCURS 20 TIMES INDEXED BY HD-IDX.
012000         10  HDR-COL-NAME        PIC X(40).
012100
012200 01  WS-DATA-TABLE.
012300     05  DATA-ROW OCCURS 1000 TIMES INDEXED BY DR-IDX.            021703LM
012400         10  DATA-CELL OCCURS 20 TIMES INDEXED BY DC-IDX
012500                                 PIC X(40).
012600
012700 01  WS-COLUMN-RESULT-TABLE.
012800     05  COL-RESULT OCCURS 20 TIMES INDEXED BY CR-IDX.
012900         10  CR-TYPE             PIC X(12).
013000         10  CR-ROLE             PIC X(22).
013100         10  CR-PARSE-RATIO      PIC 9(1)V9(6) COMP-3.
013200         10  CR-WARN-SW          PIC X(1).
013300             88  CR-WARN-NEEDED  VALUE "Y".
013400         10  CR-IS-NUMERIC-SW    PIC X(1).
013500             88  CR-COL-IS-NUMERIC VALUE "Y".
013600
013700 01  WS-CLASSIFY-WORK.
013800     05  WS-GOOD-CNT             PIC S9(9) COMP.
013900     05  WS-BAD-CNT              PIC S9(9) COMP.
014000     05  WS-FRACTION-SEEN-SW     PIC X(1).
014100         88  WS-ALL-INTEGER      VALUE "N".
014200     05  WS-RATIO                PIC 9(1)V9(6) COMP-3.
014300     05  WS-UNPARSED-PCT         PIC 999V99  COMP-3.
014400     05  WS-DISTINCT-CNT         PIC S9(9) COMP.
014500     05  WS-DISTINCT-RATIO       PIC 9(1)V9(6) COMP-3.
014600     05  WS-FOUND-DUP-SW         PIC X(1).
014700         88  WS-VALUE-IS-NEW     VALUE "Y".
014800
014900 01  WS-VALUE-WORK.
015000     05  WS-TRIM-VALUE           PIC X(40).
015100     05  WS-TRIM-LTH             PIC 9(2) COMP.
015200     05  WS-UPPER-VALUE          PIC X(40).
015300     05  WS-VALUE-VALID-SW       PIC X(1).
015400         88  WS-VALUE-IS-VALID   VALUE "Y".
015500     05  WS-DECIMAL-SEEN-SW      PIC X(1).
015600     05  WS-DIGIT-SEEN-SW        PIC X(1).
015700     05  WS-SCAN-SUB             PIC 9(2) COMP.
015800     05  WS-ONE-CHAR             PIC X(1).
015900
016000 01  WS-DATE-WORK.
016100     05  WS-DATE-CCYY            PIC 9(4).
016200     05  WS-DATE-MM              PIC 9(2).
016300     05  WS-DATE-DD              PIC 9(2).
016400     05  WS-DAYS-IN-MONTH        PIC 9(2).
016500     05  WS-LEAP-CHECK           PIC 9(4) COMP.
016600     05  WS-LEAP-REM             PIC 9(4) COMP.
016700
016800******************************************************************
016900* DAYS-PER-MONTH TABLE, NON-LEAP.  FEBRUARY IS BUMPED TO 29 IN   *
017000* 335-VALIDATE-DATE-PARTS WHEN THE YEAR CHECKS OUT AS A LEAP     *
017100* YEAR.  REDEFINED AS A ONE-DIMENSION TABLE FOR A DIRECT INDEX.  *
017200******************************************************************
017300 01  WS-DAYS-IN-MONTH-LIT.
017400     05  FILLER                  PIC 9(2) VALUE 31.
017500     05  FILLER                  PIC 9(2) VALUE 28.
017600     05  FILLER                  PIC 9(2) VALUE 31.
017700     05  FILLER                  PIC 9(2) VALUE 30.
017800     05  FILLER                  PIC 9(2) VALUE 31.
017900     05  FILLER                  PIC 9(2) VALUE 30.
018000     05  FILLER                  PIC 9(2) VALUE 31.
018100     05  FILLER                  PIC 9(2) VALUE 31.
018200     05  FILLER                  PIC 9(2) VALUE 30.
018300     05  FILLER                  PIC 9(2) VALUE 31.
018400     05  FILLER                  PIC 9(2) VALUE 30.
018500     05  FILLER                  PIC 9(2) VALUE 31.
018600 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-LIT.
018700     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(2).
018800
018900 01  BOOLEAN-TRUE-TABLE-LIT.
019000     05  FILLER                  PIC X(5) VALUE "TRUE ".
019100     05  FILLER                  PIC X(5) VALUE "1    ".
019200     05  FILLER                  PIC X(5) VALUE "YES  ".
019300     05  FILLER                  PIC X(5) VALUE "Y    ".
019400 01  BOOLEAN-TRUE-TABLE REDEFINES BOOLEAN-TRUE-TABLE-LIT.
019500     05  BT-ENTRY OCCURS 4 TIMES PIC X(5).
019600
019700 01  BOOLEAN-FALSE-TABLE-LIT.
019800     05  FILLER                  PIC X(5) VALUE "FALSE".
019900     05  FILLER                  PIC X(5) VALUE "0    ".
020000     05  FILLER                  PIC X(5) VALUE "NO   ".
020100     05  FILLER                  PIC X(5) VALUE "N    ".
020200 01  BOOLEAN-FALSE-TABLE REDEFINES BOOLEAN-FALSE-TABLE-LIT.
020300     05  BF-ENTRY OCCURS 4 TIMES PIC X(5).
020400
020500******************************************************************
020600* ORIENTATION WORK AREA.  THE "VALUE-SIDE" AND "LABEL-SIDE"      *
020700* NAME LISTS ARE THE LONG-TABLE HEURISTIC MKTG HANDED US WHEN    *
020800* THEY STARTED SENDING US PIVOTED SURVEY EXTRACTS.               *
020900******************************************************************
021000 01  ORIENT-WORK.
021100     05  OR-NUMERIC-COLS         PIC S9(9) COMP.
021200     05  OR-TEXT-COLS            PIC S9(9) COMP.
021300     05  OR-VALUE-SIDE-SW        PIC X(1).
021400         88  OR-VALUE-SIDE-SEEN  VALUE "Y".
021500     05  OR-LABEL-SIDE-SW        PIC X(1).
021600         88  OR-LABEL-SIDE-SEEN  VALUE "Y".
021700     05  OR-NC-OVER-C            PIC 9(1)V9(6) COMP-3.
021800     05  OR-XC-OVER-C            PIC 9(1)V9(6) COMP-3.
021900     05  OR-RESULT               PIC X(4).
022000         88  OR-IS-LONG          VALUE "LONG".
022100         88  OR-IS-WIDE          VALUE "WIDE".
022200
022300 01  VALUE-SIDE-NAMES-LIT.
022400     05  FILLER                  PIC X(10) VALUE "VALUE     ".
022500     05  FILLER                  PIC X(10) VALUE "METRIC    ".
022600     05  FILLER                  PIC X(10) VALUE "DATA      ".
022700     05  FILLER                  PIC X(10) VALUE "COUNT     ".
022800 01  VALUE-SIDE-NAMES REDEFINES VALUE-SIDE-NAMES-LIT.
022900     05  VS-ENTRY OCCURS 4 TIMES PIC X(10).
023000
023100 01  LABEL-SIDE-NAMES-LIT.
023200     05  FILLER                  PIC X(10) VALUE "VARIABLE  ".
023300     05  FILLER                  PIC X(10) VALUE "CATEGORY  ".
023400     05  FILLER                  PIC X(10) VALUE "TYPE      ".
023500     05  FILLER                  PIC X(10) VALUE "ATTRIBUTE ".
023600 01  LABEL-SIDE-NAMES REDEFINES LABEL-SIDE-NAMES-LIT.
023700     05  LS-ENTRY OCCURS 4 TIMES PIC X(10).
023800
023900 01  WS-NAME-SUB                 PIC 9(2) COMP.
024000
024100******************************************************************
024200* OUTPUT LINE LAYOUTS.  ONE COLUMN LINE, ONE WARNING LINE, ONE   *
024300* TRAILER LINE.                                                  *
024400******************************************************************
024500 01  WS-COLUMN-LINE.
024600     05  CL-NAME-O               PIC X(30).
024700     05  FILLER                  PIC X(2)  VALUE SPACES.
024800     05  CL-TYPE-O               PIC X(12).
024900     05  FILLER                  PIC X(2)  VALUE SPACES.
025000     05  CL-ROLE-O               PIC X(22).
025100     05  FILLER                  PIC X(12) VALUE SPACES.
025200
025300 01  WS-WARNING-LINE.
025400*  GROUP MUST TOTAL 80 TO MATCH FD-PROFILE-OUT-REC - IT WAS      022803DP
025500*  RUNNING 4 BYTES LONG AND WRITE WAS SILENTLY TRUNCATING IT.    022803DP
025600     05  FILLER                  PIC X(11) VALUE "*** WARN: ".
025700     05  WL-NAME-O               PIC X(30).
025800     05  FILLER                  PIC X(1)  VALUE SPACE.
025900     05  FILLER                  PIC X(19) VALUE
026000              "COERCED, UNPARSED= ".
026100     05  WL-PCT-O                PIC ZZ9.99.
026200     05  FILLER                  PIC X(1)  VALUE "%".
026300     05  FILLER                  PIC X(12) VALUE SPACES.
026400
026500 01  WS-TRAILER-LINE.
026600     05  FILLER                  PIC X(12) VALUE "ORIENTATION:".
026700     05  FILLER                  PIC X(1)  VALUE SPACE.
026800     05  TL-VALUE-O              PIC X(4).
026900     05  FILLER                  PIC X(63) VALUE SPACES.
027000
027100 COPY ABENDWS.
027200
027300 PROCEDURE DIVISION.
027400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027500     PERFORM 100-DETECT-DELIMITER THRU 100-EXIT.
027600     PERFORM 200-LOAD-HEADER-AND-ROWS THRU 200-EXIT.
027700     PERFORM 300-CLASSIFY-ALL-COLUMNS THRU 300-EXIT.
027800     PERFORM 400-CLASSIFY-ORIENTATION THRU 400-EXIT.
027900     PERFORM 500-WRITE-REPORT THRU 500-EXIT.
028000     PERFORM 900-CLEANUP THRU 900-EXIT.
028100     MOVE +0 TO RETURN-CODE.
028200     GOBACK.
028300
028400 000-HOUSEKEEPING.
028500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028600     DISPLAY "******** BEGIN JOB PROFILER ********".
028700     MOVE X"09" TO DC-TAB-CHAR.
028800     INITIALIZE DELIM-COUNTERS
028900                WS-COLUMN-COUNT WS-ROW-COUNT.
029000     MOVE SPACE TO MORE-LINES-SW.
029100     OPEN INPUT PROFILE-IN.
029200     IF NOT PI-OK
029300         MOVE "PROFILE-IN OPEN FAILED" TO ABEND-REASON
029400         GO TO 1000-ABEND-RTN.
029500     OPEN OUTPUT PROFILE-OUT, SYSOUT.
029600 000-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000* PASS ONE.  READ THE WHOLE FILE ONE TIME AND TALLY HOW MANY OF  *
030100* EACH CANDIDATE DELIMITER SHOW UP.  THE FILE IS CLOSED AND      *
030200* RE-OPENED FOR PASS TWO RATHER THAN BUFFERING EVERY LINE -      *
030300* THIS PROGRAM HAS NO IDEA HOW WIDE THE VENDOR FILE WILL BE.     *
030400******************************************************************
030500 100-DETECT-DELIMITER.
030600     MOVE "100-DETECT-DELIMITER" TO PARA-NAME.
030700     PERFORM 110-READ-FOR-COUNT THRU 110-EXIT.
030800     PERFORM 120-TALLY-ONE-LINE THRU 120-EXIT
030900             UNTIL NO-MORE-LINES.
031000     CLOSE PROFILE-IN.
031100     IF DC-COMMA-CNT >= DC-SEMI-CNT
031200        AND DC-COMMA-CNT >= DC-PIPE-CNT
031300        AND DC-COMMA-CNT >= DC-TAB-CNT
031400         MOVE "," TO WS-DELIMITER
031500     ELSE IF DC-SEMI-CNT >= DC-PIPE-CNT
031600        AND DC-SEMI-CNT >= DC-TAB-CNT
031700         MOVE ";" TO WS-DELIMITER
031800     ELSE IF DC-PIPE-CNT >= DC-TAB-CNT
031900         MOVE "|" TO WS-DELIMITER
032000     ELSE
032100         MOVE DC-TAB-CHAR TO WS-DELIMITER.
032200 100-EXIT.
032300     EXIT.
032400
032500 110-READ-FOR-COUNT.
032600     READ PROFILE-IN
032700         AT END MOVE "N" TO MORE-LINES-SW
032800         GO TO 110-EXIT
032900     END-READ.
033000 110-EXIT.
033100     EXIT.
033200
033300 120-TALLY-ONE-LINE.
033400     INSPECT FD-PROFILE-IN-REC TALLYING
033500             DC-COMMA-CNT FOR ALL ","
033600             DC-SEMI-CNT  FOR ALL ";"
033700             DC-PIPE-CNT  FOR ALL "|"
033800             DC-TAB-CNT   FOR ALL DC-TAB-CHAR.
033900     PERFORM 110-READ-FOR-COUNT THRU 110-EXIT.
034000 120-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400* PASS TWO.  SPLIT THE HEADER LINE AND EVERY DATA LINE ON THE    *
034500* DELIMITER CHOSEN ABOVE.  A LINE THAT UNSTRINGS TO ALL SPACES   *
034600* IS AN EMPTY ROW AND IS DROPPED - IT DOES NOT COUNT TOWARD R.   *
034700******************************************************************
034800 200-LOAD-HEADER-AND-ROWS.
034900     MOVE "200-LOAD-HEADER-AND-ROWS" TO PARA-NAME.
035000     MOVE "Y" TO MORE-LINES-SW.
035100     OPEN INPUT PROFILE-IN.
035200     IF NOT PI-OK
035300         MOVE "PROFILE-IN REOPEN FAILED" TO ABEND-REASON
035400         GO TO 1000-ABEND-RTN.
035500     PERFORM 210-READ-A-LINE THRU 210-EXIT.
035600     IF NO-MORE-LINES
035700         MOVE "EMPTY VENDOR FILE - NO HEADER ROW" TO ABEND-REASON
035800         GO TO 1000-ABEND-RTN.
035900     PERFORM 220-SPLIT-HEADER-LINE THRU 220-EXIT.
036000     PERFORM 210-READ-A-LINE THRU 210-EXIT.
036100     PERFORM 230-LOAD-ONE-DATA-ROW THRU 230-EXIT
036200             UNTIL NO-MORE-LINES.
036300     CLOSE PROFILE-IN.
036400 200-EXIT.
036500     EXIT.
036600
036700 210-READ-A-LINE.
036800     READ PROFILE-IN
036900         AT END MOVE "N" TO MORE-LINES-SW
037000         GO TO 210-EXIT
037100     END-READ.
037200 210-EXIT.
037300     EXIT.
037400
037500 220-SPLIT-HEADER-LINE.
037600     SET HD-IDX TO 1.
037700     UNSTRING FD-PROFILE-IN-REC DELIMITED BY WS-DELIMITER
037800         INTO HDR-COL-NAME(1)  HDR-COL-NAME(2)  HDR-COL-NAME(3)
037900              HDR-COL-NAME(4)  HDR-COL-NAME(5)  HDR-COL-NAME(6)
038000              HDR-COL-NAME(7)  HDR-COL-NAME(8)  HDR-COL-NAME(9)
038100              HDR-COL-NAME(10) HDR-COL-NAME(11) HDR-COL-NAME(12)
038200              HDR-COL-NAME(13) HDR-COL-NAME(14) HDR-COL-NAME(15)
038300              HDR-COL-NAME(16) HDR-COL-NAME(17) HDR-COL-NAME(18)
038400              HDR-COL-NAME(19) HDR-COL-NAME(20)
038500         TALLYING IN WS-COLUMN-COUNT.
038600 220-EXIT.
038700     EXIT.
038800
038900 230-LOAD-ONE-DATA-ROW.
039000     IF FD-PROFILE-IN-REC = SPACES
039100         PERFORM 210-READ-A-LINE THRU 210-EXIT
039200         GO TO 230-EXIT.
039300     ADD 1 TO WS-ROW-COUNT.
039400     SET DR-IDX TO WS-ROW-COUNT.
039500     UNSTRING FD-PROFILE-IN-REC DELIMITED BY WS-DELIMITER
039600         INTO DATA-CELL(DR-IDX 1)  DATA-CELL(DR-IDX 2)
039700              DATA-CELL(DR-IDX 3)  DATA-CELL(DR-IDX 4)
039800              DATA-CELL(DR-IDX 5)  DATA-CELL(DR-IDX 6)
039900              DATA-CELL(DR-IDX 7)  DATA-CELL(DR-IDX 8)
040000              DATA-CELL(DR-IDX 9)  DATA-CELL(DR-IDX 10)
040100              DATA-CELL(DR-IDX 11) DATA-CELL(DR-IDX 12)
040200              DATA-CELL(DR-IDX 13) DATA-CELL(DR-IDX 14)
040300              DATA-CELL(DR-IDX 15) DATA-CELL(DR-IDX 16)
040400              DATA-CELL(DR-IDX 17) DATA-CELL(DR-IDX 18)
040500              DATA-CELL(DR-IDX 19) DATA-CELL(DR-IDX 20).
040600     PERFORM 210-READ-A-LINE THRU 210-EXIT.
040700 230-EXIT.
040800     EXIT.
040900
041000******************************************************************
041100* PASS THREE.  ONE COLUMN AT A TIME, IN THE PRIORITY ORDER THE   *
041200* SOURCE SYSTEM USES - NUMERIC, THEN DATE, THEN BOOLEAN, THEN    *
041300* CATEGORY-OR-TEXT.  THE FIRST RULE TO CLEAR AN 80% PARSE RATE   *
041400* WINS AND WE STOP LOOKING AT THE REST FOR THAT COLUMN.          *
041500******************************************************************
041600 300-CLASSIFY-ALL-COLUMNS.
041700     MOVE "300-CLASSIFY-ALL-COLUMNS" TO PARA-NAME.
041800     PERFORM 310-CLASSIFY-ONE-COLUMN THRU 310-EXIT
041900             VARYING CR-IDX FROM 1 BY 1
042000             UNTIL CR-IDX > WS-COLUMN-COUNT.
042100 300-EXIT.
042200     EXIT.
042300
042400 310-CLASSIFY-ONE-COLUMN.
042500     MOVE SPACE TO CR-WARN-SW(CR-IDX) CR-IS-NUMERIC-SW(CR-IDX).
042600     PERFORM 320-CHECK-NUMERIC-RULE THRU 320-EXIT.
042700     IF WS-RATIO > .800000
042800         MOVE "Y" TO CR-IS-NUMERIC-SW(CR-IDX)
042900         IF WS-ALL-INTEGER
043000             MOVE "NUMERIC-INT" TO CR-TYPE(CR-IDX)
043100         ELSE
043200             MOVE "NUMERIC-DEC" TO CR-TYPE(CR-IDX)
043300         END-IF
043400         GO TO 370-STORE-RATIO.
043500
043600     PERFORM 330-CHECK-DATE-RULE THRU 330-EXIT.
043700     IF WS-RATIO > .800000
043800         MOVE "DATE" TO CR-TYPE(CR-IDX)
043900         GO TO 370-STORE-RATIO.
044000
044100     PERFORM 340-CHECK-BOOLEAN-RULE THRU 340-EXIT.
044200     IF WS-RATIO > .800000
044300         MOVE "BOOLEAN" TO CR-TYPE(CR-IDX)
044400         GO TO 370-STORE-RATIO.
044500
044600     PERFORM 350-CHECK-CATEGORY-RULE THRU 350-EXIT.
044700     GO TO 370-STORE-RATIO.
044800
044900 370-STORE-RATIO.
045000     MOVE WS-RATIO TO CR-PARSE-RATIO(CR-IDX).
045100     IF WS-RATIO < 1.000000
045200         MOVE "Y" TO CR-WARN-SW(CR-IDX).
045300     PERFORM 360-DETERMINE-ROLE THRU 360-EXIT.
045400 310-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800* NUMERIC RULE - A VALUE PARSES IF IT IS AN OPTIONALLY SIGNED    *
045900* DECIMAL NUMBER, AT MOST ONE DECIMAL POINT.                     *
046000******************************************************************
046100 320-CHECK-NUMERIC-RULE.
046200     MOVE 0 TO WS-GOOD-CNT WS-BAD-CNT.
046300     MOVE "N" TO WS-FRACTION-SEEN-SW.
046400     PERFORM 322-CHECK-ONE-NUMERIC-VALUE THRU 322-EXIT
046500             VARYING DR-IDX FROM 1 BY 1
046600             UNTIL DR-IDX > WS-ROW-COUNT.
046700     PERFORM 380-COMPUTE-RATIO THRU 380-EXIT.
046800 320-EXIT.
046900     EXIT.
047000
047100 322-CHECK-ONE-NUMERIC-VALUE.
047200     MOVE DATA-CELL(DR-IDX CR-IDX) TO WS-TRIM-VALUE.
047300     PERFORM 800-CHECK-NUMERIC-VALUE THRU 800-EXIT.
047400     IF WS-VALUE-IS-VALID
047500         ADD 1 TO WS-GOOD-CNT
047600         IF WS-DECIMAL-SEEN-SW = "Y"
047700             MOVE "Y" TO WS-FRACTION-SEEN-SW
047800         END-IF
047900     ELSE
048000         ADD 1 TO WS-BAD-CNT.
048100 322-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500* A NUMERIC VALUE MAY CARRY ONE LEADING SIGN AND AT MOST ONE     *
048600* DECIMAL POINT.  TRAILING SPACES END THE VALUE.  AN ALL-SPACE   *
048700* OR ZERO-LENGTH VALUE DOES NOT PARSE.                           *
048800******************************************************************
048900 800-CHECK-NUMERIC-VALUE.
049000     MOVE "Y" TO WS-VALUE-VALID-SW.
049100     MOVE "N" TO WS-DECIMAL-SEEN-SW WS-DIGIT-SEEN-SW.
049200     PERFORM 810-FIND-TRIM-LENGTH THRU 810-EXIT.
049300     IF WS-TRIM-LTH = 0
049400         MOVE "N" TO WS-VALUE-VALID-SW
049500         GO TO 800-EXIT.
049600     PERFORM 820-SCAN-NUMERIC-CHAR THRU 820-EXIT
049700             VARYING WS-SCAN-SUB FROM 1 BY 1
049800             UNTIL WS-SCAN-SUB > WS-TRIM-LTH
049900                OR NOT WS-VALUE-IS-VALID.
050000     IF WS-DIGIT-SEEN-SW NOT = "Y"
050100         MOVE "N" TO WS-VALUE-VALID-SW.
050200 800-EXIT.
050300     EXIT.
050400
050500 810-FIND-TRIM-LENGTH.
050600     MOVE 0 TO WS-TRIM-LTH.
050700     INSPECT WS-TRIM-VALUE TALLYING WS-TRIM-LTH
050800             FOR CHARACTERS BEFORE INITIAL SPACE.
050900 810-EXIT.
051000     EXIT.
051100
051200 820-SCAN-NUMERIC-CHAR.
051300     MOVE WS-TRIM-VALUE(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
051400     EVALUATE TRUE
051500         WHEN WS-ONE-CHAR = "+" OR "-"
051600             IF WS-SCAN-SUB NOT = 1 OR WS-DIGIT-SEEN-SW = "Y"
051700                 MOVE "N" TO WS-VALUE-VALID-SW
051800             END-IF
051900         WHEN WS-ONE-CHAR = "."
052000             IF WS-DECIMAL-SEEN-SW = "Y"
052100                 MOVE "N" TO WS-VALUE-VALID-SW
052200             ELSE
052300                 MOVE "Y" TO WS-DECIMAL-SEEN-SW
052400             END-IF
052500         WHEN WS-ONE-CHAR >= "0" AND WS-ONE-CHAR <= "9"
052600             MOVE "Y" TO WS-DIGIT-SEEN-SW
052700         WHEN OTHER
052800             MOVE "N" TO WS-VALUE-VALID-SW
052900     END-EVALUATE.
053000 820-EXIT.
053100     EXIT.
053200
053300******************************************************************
053400* DATE RULE - DD/MM/YYYY, DD-MM-YYYY, YYYY-MM-DD OR YYYYMMDD,    *
053500* DAY-FIRST PREFERENCE, VALID MONTH AND DAY-FOR-MONTH.           *
053600******************************************************************
053700 330-CHECK-DATE-RULE.
053800     MOVE 0 TO WS-GOOD-CNT WS-BAD-CNT.
053900     PERFORM 332-CHECK-ONE-DATE-VALUE THRU 332-EXIT
054000             VARYING DR-IDX FROM 1 BY 1
054100             UNTIL DR-IDX > WS-ROW-COUNT.
054200     PERFORM 380-COMPUTE-RATIO THRU 380-EXIT.
054300 330-EXIT.
054400     EXIT.
054500
054600 332-CHECK-ONE-DATE-VALUE.
054700     MOVE DATA-CELL(DR-IDX CR-IDX) TO WS-TRIM-VALUE.
054800     PERFORM 810-FIND-TRIM-LENGTH THRU 810-EXIT.
054900     MOVE "N" TO WS-VALUE-VALID-SW.
055000     IF WS-TRIM-LTH = 10
055100         IF WS-TRIM-VALUE(3:1) = "/" AND WS-TRIM-VALUE(6:1) = "/"
055200             MOVE WS-TRIM-VALUE(1:2)  TO WS-DATE-DD
055300             MOVE WS-TRIM-VALUE(4:2)  TO WS-DATE-MM
055400             MOVE WS-TRIM-VALUE(7:4)  TO WS-DATE-CCYY
055500             PERFORM 335-VALIDATE-DATE-PARTS THRU 335-EXIT
055600         ELSE IF WS-TRIM-VALUE(3:1) = "-"
055700                              AND WS-TRIM-VALUE(6:1) = "-"
055800             MOVE WS-TRIM-VALUE(1:2)  TO WS-DATE-DD
055900             MOVE WS-TRIM-VALUE(4:2)  TO WS-DATE-MM
056000             MOVE WS-TRIM-VALUE(7:4)  TO WS-DATE-CCYY
056100             PERFORM 335-VALIDATE-DATE-PARTS THRU 335-EXIT
056200         ELSE IF WS-TRIM-VALUE(5:1) = "-"
056300                              AND WS-TRIM-VALUE(8:1) = "-"
056400             MOVE WS-TRIM-VALUE(1:4)  TO WS-DATE-CCYY
056500             MOVE WS-TRIM-VALUE(6:2)  TO WS-DATE-MM
056600             MOVE WS-TRIM-VALUE(9:2)  TO WS-DATE-DD
056700             PERFORM 335-VALIDATE-DATE-PARTS THRU 335-EXIT
056800         END-IF
056900     ELSE IF WS-TRIM-LTH = 8
057000         IF WS-TRIM-VALUE(1:8) IS NUMERIC
057100             MOVE WS-TRIM-VALUE(1:4)  TO WS-DATE-CCYY
057200             MOVE WS-TRIM-VALUE(5:2)  TO WS-DATE-MM
057300             MOVE WS-TRIM-VALUE(7:2)  TO WS-DATE-DD
057400             PERFORM 335-VALIDATE-DATE-PARTS THRU 335-EXIT
057500         END-IF.
057600     IF WS-VALUE-IS-VALID
057700         ADD 1 TO WS-GOOD-CNT
057800     ELSE
057900         ADD 1 TO WS-BAD-CNT.
058000 332-EXIT.
058100     EXIT.
058200
058300******************************************************************
058400* COMMON MONTH/DAY-IN-MONTH CHECK ONCE THE THREE PIECES OF A     *
058500* CANDIDATE DATE HAVE BEEN PULLED APART.  LEAP YEARS GET THE     *
058600* EXTRA DAY IN FEBRUARY - THE ORDINARY CCYY / 4 TEST IS ALL      *
058700* THIS SHOP HAS EVER NEEDED FOR VENDOR DATE SCREENING.           *
058800******************************************************************
058900 335-VALIDATE-DATE-PARTS.
059000     MOVE "Y" TO WS-VALUE-VALID-SW.
059100     IF WS-DATE-CCYY(1:4) IS NOT NUMERIC
059200        OR WS-DATE-MM IS NOT NUMERIC
059300        OR WS-DATE-DD IS NOT NUMERIC
059400         MOVE "N" TO WS-VALUE-VALID-SW
059500         GO TO 335-EXIT.
059600     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
059700         MOVE "N" TO WS-VALUE-VALID-SW
059800         GO TO 335-EXIT.
059900     MOVE WS-DIM-ENTRY(WS-DATE-MM) TO WS-DAYS-IN-MONTH.
060000     IF WS-DATE-MM = 2
060100         DIVIDE WS-DATE-CCYY BY 4 GIVING WS-LEAP-CHECK
060200                 REMAINDER WS-LEAP-REM
060300         IF WS-LEAP-REM = 0
060400             MOVE 29 TO WS-DAYS-IN-MONTH
060500         END-IF
060600     END-IF.
060700     IF WS-DATE-DD < 1 OR WS-DATE-DD > WS-DAYS-IN-MONTH
060800         MOVE "N" TO WS-VALUE-VALID-SW.
060900 335-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300* BOOLEAN RULE - TRIMMED, CASE-FOLDED MEMBERSHIP IN THE TRUE OR  *
061400* FALSE LITERAL TABLES ABOVE.                                    *
061500******************************************************************
061600 340-CHECK-BOOLEAN-RULE.
061700     MOVE 0 TO WS-GOOD-CNT WS-BAD-CNT.
061800     PERFORM 342-CHECK-ONE-BOOLEAN-VALUE THRU 342-EXIT
061900             VARYING DR-IDX FROM 1 BY 1
062000             UNTIL DR-IDX > WS-ROW-COUNT.
062100     PERFORM 380-COMPUTE-RATIO THRU 380-EXIT.
062200 340-EXIT.
062300     EXIT.
062400
062500 342-CHECK-ONE-BOOLEAN-VALUE.
062600     MOVE DATA-CELL(DR-IDX CR-IDX) TO WS-TRIM-VALUE.
062700     MOVE WS-TRIM-VALUE TO WS-UPPER-VALUE.
062800     INSPECT WS-UPPER-VALUE CONVERTING
062900             "abcdefghijklmnopqrstuvwxyz"
063000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063100     MOVE "N" TO WS-VALUE-VALID-SW.
063200     PERFORM 344-CHECK-TRUE-TABLE THRU 344-EXIT
063300             VARYING WS-SCAN-SUB FROM 1 BY 1
063400             UNTIL WS-SCAN-SUB > 4 OR WS-VALUE-IS-VALID.
063500     IF NOT WS-VALUE-IS-VALID
063600         PERFORM 346-CHECK-FALSE-TABLE THRU 346-EXIT
063700                 VARYING WS-SCAN-SUB FROM 1 BY 1
063800                 UNTIL WS-SCAN-SUB > 4 OR WS-VALUE-IS-VALID.
063900     IF WS-VALUE-IS-VALID
064000         ADD 1 TO WS-GOOD-CNT
064100     ELSE
064200         ADD 1 TO WS-BAD-CNT.
064300 342-EXIT.
064400     EXIT.
064500
064600 344-CHECK-TRUE-TABLE.
064700     IF WS-UPPER-VALUE(1:5) = BT-ENTRY(WS-SCAN-SUB)
064800         MOVE "Y" TO WS-VALUE-VALID-SW.
064900 344-EXIT.
065000     EXIT.
065100
065200 346-CHECK-FALSE-TABLE.
065300     IF WS-UPPER-VALUE(1:5) = BF-ENTRY(WS-SCAN-SUB)
065400         MOVE "Y" TO WS-VALUE-VALID-SW.
065500 346-EXIT.
065600     EXIT.
065700
065800******************************************************************
065900* CATEGORY / TEXT RULE - NO PARSE RATIO, JUST A DISTINCT-VALUE   *
066000* COUNT.  U/R < 0.5 AND U > 1 IS A CATEGORY, EVERYTHING ELSE IS  *
066100* FREE TEXT.  THIS RULE NEVER FAILS, SO IT CARRIES NO WARNING.   *
066200******************************************************************
066300 350-CHECK-CATEGORY-RULE.
066400     MOVE 0 TO WS-DISTINCT-CNT.
066500     PERFORM 352-CHECK-ONE-VALUE-DISTINCT THRU 352-EXIT
066600             VARYING DR-IDX FROM 1 BY 1
066700             UNTIL DR-IDX > WS-ROW-COUNT.
066800     IF WS-ROW-COUNT > 0
066900         COMPUTE WS-DISTINCT-RATIO ROUNDED =
067000                 WS-DISTINCT-CNT / WS-ROW-COUNT
067100     ELSE
067200         MOVE 0 TO WS-DISTINCT-RATIO.
067300     IF WS-DISTINCT-RATIO < .500000 AND WS-DISTINCT-CNT > 1
067400         MOVE "CATEGORY" TO CR-TYPE(CR-IDX)
067500     ELSE
067600         MOVE "TEXT" TO CR-TYPE(CR-IDX).
067700     MOVE 1.000000 TO WS-RATIO.
067800 350-EXIT.
067900     EXIT.
068000
068100 352-CHECK-ONE-VALUE-DISTINCT.
068200     MOVE "Y" TO WS-FOUND-DUP-SW.
068300     IF DR-IDX > 1
068400         PERFORM 354-COMPARE-TO-EARLIER-ROW THRU 354-EXIT
068500                 VARYING WS-SCAN-SUB FROM 1 BY 1
068600                 UNTIL WS-SCAN-SUB >= DR-IDX
068700                    OR NOT WS-VALUE-IS-NEW.
068800     IF WS-VALUE-IS-NEW
068900         ADD 1 TO WS-DISTINCT-CNT.
069000 352-EXIT.
069100     EXIT.
069200
069300 354-COMPARE-TO-EARLIER-ROW.
069400     IF DATA-CELL(DR-IDX CR-IDX) = DATA-CELL(WS-SCAN-SUB CR-IDX)
069500         MOVE "N" TO WS-FOUND-DUP-SW.
069600 354-EXIT.
069700     EXIT.
069800
069900******************************************************************
070000* ROLE - DATE-TYPED COLUMNS ARE ALWAYS DATE/TIME.  A NUMERIC OR  *
070100* CATEGORY/TEXT/BOOLEAN COLUMN WITH MANY ROWS AND A HIGH-        *
070200* DISTINCT RATIO LOOKS LIKE A KEY RATHER THAN A MEASURE.         *
070300******************************************************************
070400 360-DETERMINE-ROLE.
070500     IF CR-TYPE(CR-IDX) = "DATE"
070600         MOVE "DATE/TIME" TO CR-ROLE(CR-IDX)
070700         GO TO 360-EXIT.
070800     PERFORM 362-COUNT-DISTINCT-FOR-ROLE THRU 362-EXIT.
070900     IF WS-ROW-COUNT > 10 AND WS-DISTINCT-RATIO > .900000
071000         MOVE "IDENTIFIER" TO CR-ROLE(CR-IDX)
071100     ELSE
071200         IF CR-TYPE(CR-IDX) = "NUMERIC-INT"
071300            OR CR-TYPE(CR-IDX) = "NUMERIC-DEC"
071400             MOVE "NUMERIC METRIC" TO CR-ROLE(CR-IDX)
071500         ELSE
071600             MOVE "CATEGORICAL DIMENSION" TO CR-ROLE(CR-IDX)
071700         END-IF.
071800 360-EXIT.
071900     EXIT.
072000
072100 362-COUNT-DISTINCT-FOR-ROLE.
072200     IF CR-TYPE(CR-IDX) = "CATEGORY" OR CR-TYPE(CR-IDX) = "TEXT"
072300         CONTINUE
072400     ELSE
072500         MOVE 0 TO WS-DISTINCT-CNT
072600         PERFORM 352-CHECK-ONE-VALUE-DISTINCT THRU 352-EXIT
072700                 VARYING DR-IDX FROM 1 BY 1
072800                 UNTIL DR-IDX > WS-ROW-COUNT
072900         IF WS-ROW-COUNT > 0
073000             COMPUTE WS-DISTINCT-RATIO ROUNDED =
073100                     WS-DISTINCT-CNT / WS-ROW-COUNT
073200         ELSE
073300             MOVE 0 TO WS-DISTINCT-RATIO
073400         END-IF
073500     END-IF.
073600 362-EXIT.
073700     EXIT.
073800
073900******************************************************************
074000* SHARED RATIO COMPUTATION - GOOD OVER GOOD-PLUS-BAD, I.E. GOOD  *
074100* OVER R.  A COLUMN WITH NO DATA ROWS SCORES A ZERO RATIO.       *
074200******************************************************************
074300 380-COMPUTE-RATIO.
074400     IF WS-ROW-COUNT > 0
074500         COMPUTE WS-RATIO ROUNDED = WS-GOOD-CNT / WS-ROW-COUNT
074600     ELSE
074700         MOVE 0 TO WS-RATIO.
074800 380-EXIT.
074900     EXIT.
075000
075100******************************************************************
075200* ORIENTATION.  MKTG'S PIVOTED SURVEY EXTRACTS CARRY A "VALUE"-  *
075300* SIDE COLUMN AND A "VARIABLE"-SIDE COLUMN AND FEW NUMERIC       *
075400* COLUMNS OVERALL - THAT PATTERN IS CHECKED FIRST.  OTHERWISE A  *
075500* FILE THAT IS MOSTLY NUMERIC IS WIDE, MOSTLY-TEXT WITH FEW      *
075600* NUMERIC COLUMNS IS LONG, AND ANYTHING LEFT OVER IS WIDE.       *
075700******************************************************************
075800 400-CLASSIFY-ORIENTATION.
075900     MOVE "400-CLASSIFY-ORIENTATION" TO PARA-NAME.
076000     MOVE 0 TO OR-NUMERIC-COLS OR-TEXT-COLS.
076100     MOVE SPACE TO OR-VALUE-SIDE-SW OR-LABEL-SIDE-SW.
076200     PERFORM 410-SCAN-ONE-COLUMN THRU 410-EXIT
076300             VARYING CR-IDX FROM 1 BY 1
076400             UNTIL CR-IDX > WS-COLUMN-COUNT.
076500     IF OR-VALUE-SIDE-SEEN AND OR-LABEL-SIDE-SEEN
076600                            AND OR-NUMERIC-COLS NOT > 2
076700         MOVE "LONG" TO OR-RESULT
076800         GO TO 400-EXIT.
076900     COMPUTE OR-NC-OVER-C ROUNDED =
077000             OR-NUMERIC-COLS / WS-COLUMN-COUNT.
077100     IF OR-NC-OVER-C > .700000
077200         MOVE "WIDE" TO OR-RESULT
077300         GO TO 400-EXIT.
077400     COMPUTE OR-XC-OVER-C ROUNDED =
077500             OR-TEXT-COLS / WS-COLUMN-COUNT.
077600     IF OR-XC-OVER-C > .500000 AND OR-NUMERIC-COLS NOT > 2
077700         MOVE "LONG" TO OR-RESULT
077800     ELSE
077900         MOVE "WIDE" TO OR-RESULT.
078000 400-EXIT.
078100     EXIT.
078200
078300 410-SCAN-ONE-COLUMN.
078400     IF CR-COL-IS-NUMERIC(CR-IDX)
078500         ADD 1 TO OR-NUMERIC-COLS
078600     ELSE
078700         ADD 1 TO OR-TEXT-COLS
078800         MOVE HDR-COL-NAME(CR-IDX) TO WS-UPPER-VALUE
078900         INSPECT WS-UPPER-VALUE CONVERTING
079000                 "abcdefghijklmnopqrstuvwxyz"
079100              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
079200         PERFORM 412-CHECK-VALUE-SIDE THRU 412-EXIT
079300                 VARYING WS-NAME-SUB FROM 1 BY 1
079400                 UNTIL WS-NAME-SUB > 4
079500         PERFORM 414-CHECK-LABEL-SIDE THRU 414-EXIT
079600                 VARYING WS-NAME-SUB FROM 1 BY 1
079700                 UNTIL WS-NAME-SUB > 4.
079800 410-EXIT.
079900     EXIT.
080000
080100 412-CHECK-VALUE-SIDE.
080200     IF WS-UPPER-VALUE(1:10) = VS-ENTRY(WS-NAME-SUB)
080300         MOVE "Y" TO OR-VALUE-SIDE-SW.
080400 412-EXIT.
080500     EXIT.
080600
080700 414-CHECK-LABEL-SIDE.
080800     IF WS-UPPER-VALUE(1:10) = LS-ENTRY(WS-NAME-SUB)
080900         MOVE "Y" TO OR-LABEL-SIDE-SW.
081000 414-EXIT.
081100     EXIT.
081200
081300******************************************************************
081400* REPORT - ONE LINE PER COLUMN, A WARNING LINE FOR ANY COLUMN    *
081500* THE 80%-BUT-NOT-100% RULE CAUGHT, THEN THE ORIENTATION LINE.   *
081600******************************************************************
081700 500-WRITE-REPORT.
081800     MOVE "500-WRITE-REPORT" TO PARA-NAME.
081900     PERFORM 510-WRITE-ONE-COLUMN-LINE THRU 510-EXIT
082000             VARYING CR-IDX FROM 1 BY 1
082100             UNTIL CR-IDX > WS-COLUMN-COUNT.
082200     MOVE OR-RESULT TO TL-VALUE-O.
082300     WRITE FD-PROFILE-OUT-REC FROM WS-TRAILER-LINE.
082400 500-EXIT.
082500     EXIT.
082600
082700 510-WRITE-ONE-COLUMN-LINE.
082800     MOVE HDR-COL-NAME(CR-IDX)  TO CL-NAME-O.
082900     MOVE CR-TYPE(CR-IDX)       TO CL-TYPE-O.
083000     MOVE CR-ROLE(CR-IDX)       TO CL-ROLE-O.
083100     WRITE FD-PROFILE-OUT-REC FROM WS-COLUMN-LINE.
083200     IF CR-WARN-NEEDED(CR-IDX)
083300         PERFORM 520-WRITE-ONE-WARNING-LINE THRU 520-EXIT.
083400 510-EXIT.
083500     EXIT.
083600
083700 520-WRITE-ONE-WARNING-LINE.
083800     MOVE HDR-COL-NAME(CR-IDX) TO WL-NAME-O.
083900     COMPUTE WS-UNPARSED-PCT ROUNDED =
084000             (1.000000 - CR-PARSE-RATIO(CR-IDX)) * 100.
084100     MOVE WS-UNPARSED-PCT TO WL-PCT-O.
084200     WRITE FD-PROFILE-OUT-REC FROM WS-WARNING-LINE.
084300 520-EXIT.
084400     EXIT.
084500
084600 900-CLEANUP.
084700     MOVE "900-CLEANUP" TO PARA-NAME.
084800     CLOSE PROFILE-OUT, SYSOUT.
084900     DISPLAY "** COLUMNS PROFILED **".
085000     DISPLAY WS-COLUMN-COUNT.
085100     DISPLAY "** DATA ROWS READ **".
085200     DISPLAY WS-ROW-COUNT.
085300     DISPLAY "** DELIMITER CHOSEN **".
085400     DISPLAY WS-DELIMITER.
085500     DISPLAY "** ORIENTATION **".
085600     DISPLAY OR-RESULT.
085700     DISPLAY "******** NORMAL END OF JOB PROFILER ********".
085800 900-EXIT.
085900     EXIT.
086000
086100 1000-ABEND-RTN.
086200     WRITE SYSOUT-REC FROM ABEND-REC.
086300     DISPLAY "*** ABNORMAL END OF JOB - PROFILER ***" UPON
086400             CONSOLE.
086500     DIVIDE ZERO-VAL INTO ONE-VAL.
