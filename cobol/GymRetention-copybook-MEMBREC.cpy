000100******************************************************************
000200* GYM RETENTION SYSTEM - MEMBER MASTER RECORD LAYOUT             *
000300* FILE:  MEMBERS  (LINE SEQUENTIAL, 36 BYTES)                    *
000400* ONE RECORD PER GYM MEMBER.  WRITTEN BY DATAGEN, READ BY        *
000500* FEATENG AND RETREPORT.  KEY IS USER-ID (NOT UNIQUE BY FILE     *
000600* ORGANIZATION - CALLING PROGRAM MUST GUARANTEE UNIQUENESS).     *
000700******************************************************************
000800* MAINTENANCE HISTORY                                            *
000900*   03/14/94  RSC  ORIGINAL LAYOUT FOR RETENTION PROJECT         *
001000*   11/02/95  RSC  ADDED CLASS ENROLLMENT FLAGS PER MKTG REQ 118 *
001100*   06/09/98  DWP  Y2K REVIEW - DATES ALREADY FULL 4-DIGIT YEAR  *
001200*   02/17/03  LMF  RESIZED FILLER FOR FUTURE PHONE/EMAIL FIELDS  *
001300******************************************************************
001400 01  GYM-MEMBER-REC.
001500     05  GM-USER-ID              PIC 9(05).
001600     05  GM-REGISTRATION-DATE    PIC 9(08).
001700     05  GM-REG-DATE-R  REDEFINES GM-REGISTRATION-DATE.
001800         10  GM-REG-CCYY         PIC 9(04).
001900         10  GM-REG-MM           PIC 9(02).
002000         10  GM-REG-DD           PIC 9(02).
002100     05  GM-MEMBERSHIP-END-DATE  PIC 9(08).
002200     05  GM-END-DATE-R  REDEFINES GM-MEMBERSHIP-END-DATE.
002300         10  GM-END-CCYY         PIC 9(04).
002400         10  GM-END-MM           PIC 9(02).
002500         10  GM-END-DD           PIC 9(02).
002600     05  GM-AGE                  PIC 9(03).
002700     05  GM-GENDER               PIC X(01).
002800         88  GM-MALE             VALUE "M".
002900         88  GM-FEMALE           VALUE "F".
003000     05  GM-CLASS-FLAGS.
003100         10  GM-ZUMBA-FLAG       PIC X(01).
003200             88  GM-ZUMBA-YES    VALUE "Y".
003300             88  GM-ZUMBA-NO     VALUE "N".
003400         10  GM-BODY-PUMP-FLAG   PIC X(01).
003500             88  GM-BODY-PUMP-YES VALUE "Y".
003600             88  GM-BODY-PUMP-NO  VALUE "N".
003700         10  GM-PILATES-FLAG     PIC X(01).
003800             88  GM-PILATES-YES  VALUE "Y".
003900             88  GM-PILATES-NO   VALUE "N".
004000         10  GM-SPINNING-FLAG    PIC X(01).
004100             88  GM-SPINNING-YES VALUE "Y".
004200             88  GM-SPINNING-NO  VALUE "N".
004300     05  FILLER                  PIC X(07).
