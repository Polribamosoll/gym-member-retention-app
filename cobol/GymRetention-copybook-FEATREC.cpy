000100******************************************************************
000200* GYM RETENTION SYSTEM - MEMBER ACTIVITY-PROFILE RECORD LAYOUT   *
000300* FILE:  FEATURES  (LINE SEQUENTIAL, 110 BYTES)                  *
000400* ONE RECORD PER MEMBER - WRITTEN BY FEATENG, READ BY RISKSCORE  *
000500* AND RETREPORT.  ALL AVERAGES AND PERCENTAGES CARRY AN EXPLICIT *
000600* DECIMAL POINT ON DISK SO THE FIELD CAN BE EYEBALLED IN A DATA  *
000700* DUMP WITHOUT A COPYBOOK IN HAND.  ARITHMETIC PROGRAMS MOVE     *
000800* THESE INTO COMP-3 WORK FIELDS BEFORE COMPUTING ON THEM.        *
000900******************************************************************
001000* MAINTENANCE HISTORY                                            *
001100*   04/02/94  RSC  ORIGINAL LAYOUT FOR RETENTION PROJECT         *
001200*   11/02/95  RSC  ADDED CLASS ENROLLMENT FLAGS PER MKTG REQ 118 *
001300*   05/18/97  MDK  ADDED FREQUENCY-TREND FOR EARLY-WARNING RPT   *
001400*   06/09/98  DWP  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT   *
001500*   08/30/01  LMF  WIDENED FILLER FOR PLANNED LOYALTY-PT FIELD   *
001600******************************************************************
001700 01  GYM-FEATURE-REC.
001800     05  GF-USER-ID                  PIC 9(05).
001900     05  GF-CHURNED-SW               PIC 9(01).
002000         88  GF-IS-CHURNED           VALUE 1.
002100         88  GF-IS-ACTIVE            VALUE 0.
002200     05  GF-TOTAL-VISITS             PIC 9(05).
002300     05  GF-VISITS-PER-MONTH         PIC 9(03).9(02).
002400     05  GF-AVG-SESSION-DURATION     PIC 9(03).9(02).
002500     05  GF-DAYS-SINCE-LAST-VISIT    PIC 9(05).
002600     05  GF-AVG-DAYS-BETWEEN-VISITS  PIC 9(04).9(02).
002700     05  GF-STD-DAYS-BETWEEN-VISITS  PIC 9(04).9(02).
002800     05  GF-VISITS-LAST-30-DAYS      PIC 9(03).
002900     05  GF-VISITS-LAST-60-DAYS      PIC 9(03).
003000     05  GF-VISITS-LAST-90-DAYS      PIC 9(03).
003100     05  GF-PCT-PEAK-HOUR-VISITS     PIC 9(01).9(04).
003200     05  GF-PCT-WEEKEND-VISITS       PIC 9(01).9(04).
003300     05  GF-VISIT-FREQUENCY-TREND    PIC S9(03)
003400                                      SIGN IS LEADING SEPARATE.
003500     05  GF-MEMBERSHIP-DURATION-MOS  PIC 9(03).
003600     05  GF-AGE                      PIC 9(03).
003700     05  GF-GENDER-CODE              PIC 9(01).
003800         88  GF-GENDER-IS-MALE       VALUE 0.
003900         88  GF-GENDER-IS-FEMALE     VALUE 1.
004000     05  GF-CLASS-FLAGS-NUMERIC.
004100         10  GF-ZUMBA-FLAG           PIC 9(01).
004200         10  GF-BODY-PUMP-FLAG       PIC 9(01).
004300         10  GF-PILATES-FLAG         PIC 9(01).
004400         10  GF-SPINNING-FLAG        PIC 9(01).
004500     05  GF-CLASS-FLAGS-R  REDEFINES GF-CLASS-FLAGS-NUMERIC.
004600         10  GF-CLASS-FLAG   PIC 9(01) OCCURS 4 TIMES.
004700     05  GF-NUM-CLASSES-ENROLLED     PIC 9(01).
004800     05  FILLER                      PIC X(31).
