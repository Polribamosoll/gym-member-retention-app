000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DATAGEN.
000300 AUTHOR. R S CHEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/94.
000600 DATE-COMPILED. 04/02/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* DATAGEN BUILDS A SYNTHETIC MEMBERS MASTER AND VISITS FILE FOR  *
001000* TESTING THE RETENTION SUITE WITHOUT WAITING ON A LIVE EXTRACT  *
001100* FROM THE FRONT-DESK SWIPE SYSTEM.  ALL OF THE "RANDOM" DRAWS   *
001200* COME FROM A SEEDED GENERATOR SO A TEST RUN CAN BE REPEATED     *
001300* BYTE-FOR-BYTE - QA HAS ASKED FOR THIS MORE THAN ONCE WHEN      *
001400* CHASING A RISKSCORE DISCREPANCY BACK TO ITS SOURCE DATA.       *
001500******************************************************************
001600* MAINTENANCE HISTORY                                            *
001700*   04/02/94  RSC  ORIGINAL PROGRAM FOR RETENTION PROJECT        *
001800*   11/02/95  RSC  ADDED CLASS ENROLLMENT FLAGS PER MKTG REQ 118 *
001900*   05/03/96  RSC  ADDED CHURN SIMULATION - PRIOR GENERATOR      *
002000*                  NEVER SET MEMBERSHIP-END-DATE, WHICH LEFT     *
002100*                  FEATENG UNABLE TO TEST ITS CHURNED-MEMBER     *
002200*                  LOGIC AT ALL.  REQUEST TRK-1140.              *
002300*   09/23/96  DWP  VISITS FILE NOW WRITTEN IN SORTED SEQUENCE -  *
002400*                  FEATENG'S CONTROL BREAK REQUIRES IT.          *
002500*   06/09/98  DWP  Y2K REVIEW - CONTROL CARD DATE IS FULL CCYY   *
002600*   03/11/99  JS   PARM CARD MISSING NO LONGER ABENDS SILENTLY - *
002700*                  REASON TEXT NOW NAMES THE MISSING FIELD       *
002800*   02/17/03  LMF  RAISED MEMBER TABLE FROM 500 TO 1000 ENTRIES  *
002900*   02/24/03  DWP  220-BUILD-ONE-VISIT HAD DU-DATE-1/DU-DATE-2   *
003000*                  REVERSED FROM THE LATER-DATE-FIRST CONVENTION *
003100*                  USED EVERYWHERE ELSE IN THIS PROGRAM - EVERY  *
003200*                  VISIT WAS DATING ITSELF REGISTRATION-DATE+1.  *
003300*                  AUDIT TURNED UP THE SAME BUG NOWHERE ELSE.    *
003400*   02/28/03  DWP  220 ALSO HAD A STRAY "- 1" ON THE UPPER BOUND *
003500*                  OF THE VISIT-DATE DRAW, CARRIED OVER BY HABIT *
003600*                  FROM 170'S MEMBERSHIP-END-DATE DRAW WHERE IT  *
003700*                  BELONGS.  VISITS COULD NEVER LAND ON THE      *
003800*                  MEMBER'S OWN ACTIVITY END DATE.  REMOVED.     *
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS PARM-CARD-OVERRIDE-SW.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT PARMCRD-FILE
005400     ASSIGN TO UT-S-PARMCRD
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS PC-STATUS.
005700
005800     SELECT MEMBERS-FILE
005900     ASSIGN TO UT-S-MEMBERS
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS MF-STATUS.
006200
006300     SELECT VISITS-FILE
006400     ASSIGN TO UT-S-VISITS
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS VF-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 130 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC  PIC X(130).
007700
007800****** ONE CONTROL CARD SUPPLIES THE RUN PARAMETERS - MEMBER
007900****** COUNT, VISIT-COUNT RANGE AND THE AS-OF DATE.  A MISSING
008000****** OR SHORT CARD IS A JCL SETUP ERROR AND ABENDS THE STEP.
008100 FD  PARMCRD-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS PARMCRD-REC.
008700 01  PARMCRD-REC             PIC X(80).
008800
008900 FD  MEMBERS-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 36 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS FD-MEMBERS-REC.
009500 01  FD-MEMBERS-REC          PIC X(36).
009600
009700 FD  VISITS-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 29 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS FD-VISITS-REC.
010300 01  FD-VISITS-REC           PIC X(29).
010400
010500 WORKING-STORAGE SECTION.
010600 01  FILE-STATUS-CODES.
010700     05  PC-STATUS               PIC X(2).
010800         88  PC-OK                VALUE "00".
010900         88  PC-EOF               VALUE "10".
011000     05  MF-STATUS               PIC X(2).
011100         88  MF-OK                VALUE "00".
011200     05  VF-STATUS               PIC X(2).
011300         88  VF-OK                VALUE "00".
011400
011500 COPY MEMBREC.
011600 COPY VISITREC.
011700
011800 01  WS-CONTROL-CARD.
011900     05  CC-MEMBER-COUNT         PIC 9(5).
012000     05  CC-MIN-VISITS           PIC 9(3).
012100     05  CC-MAX-VISITS           PIC 9(3).
012200     05  CC-AS-OF-DATE           PIC 9(8).
012300     05  FILLER                  PIC X(61).
012400
012500 01  RUN-PARAMETERS.
012600     05  WS-MEMBER-COUNT         PIC 9(5) COMP.
012700     05  WS-MIN-VISITS           PIC 9(3) COMP.
012800     05  WS-MAX-VISITS           PIC 9(3) COMP.
012900     05  WS-AS-OF-DATE           PIC 9(8).
013000     05  WS-AS-OF-DATE-R REDEFINES WS-AS-OF-DATE.
013100         10  WS-AS-OF-CCYY       PIC 9(4).
013200         10  WS-AS-OF-MM         PIC 9(2).
013300         10  WS-AS-OF-DD         PIC 9(2).
013400
013500 01  WS-ISSUED-ID-TABLE.
013600     05  ISSUED-ID-ENTRY OCCURS 1000 TIMES INDEXED BY ID-IDX.     021703LM
013700         10  ISSUED-USER-ID      PIC 9(5).
013800
013900 01  WS-VISIT-BUILD-TABLE.
014000     05  VISIT-BUILD-ENTRY OCCURS 200 TIMES INDEXED BY VIS-IDX.
014100         10  VB-ENTRY-TIME       PIC 9(12).
014200         10  VB-EXIT-TIME        PIC 9(12).
014300
014400 01  WS-HOUR-WEIGHT-TABLE.
014500     05  HOUR-WEIGHT-ENTRY OCCURS 12 TIMES INDEXED BY HR-IDX.
014600         10  HW-HOUR-VALUE       PIC 9(2).
014700         10  HW-CUM-WEIGHT       PIC 9(3) COMP.
014800
014900 01  COUNTERS-AND-ACCUMULATORS.
015000     05  MEMBERS-WRITTEN         PIC S9(9) COMP.
015100     05  VISITS-WRITTEN          PIC S9(9) COMP.
015200     05  MEMBERS-CHURNED         PIC S9(9) COMP.
015300     05  ZUMBA-COUNT             PIC S9(9) COMP.
015400     05  BODY-PUMP-COUNT         PIC S9(9) COMP.
015500     05  PILATES-COUNT           PIC S9(9) COMP.
015600     05  SPINNING-COUNT          PIC S9(9) COMP.
015700     05  CHURN-PCT               PIC 999V99 COMP-3.
015800
015900 01  LCG-WORK-FIELDS.
016000     05  WS-LCG-SEED             PIC S9(9) COMP VALUE 42.
016100     05  WS-LCG-A                PIC S9(9) COMP VALUE 214013.
016200     05  WS-LCG-C                PIC S9(9) COMP VALUE 2531011.
016300     05  WS-LCG-M                PIC S9(9) COMP VALUE 16777216.
016400     05  WS-LCG-PRODUCT          PIC S9(18) COMP.
016500     05  WS-LCG-QUOT             PIC S9(9) COMP.
016600     05  WS-RANDOM-LOW           PIC S9(9) COMP.
016700     05  WS-RANDOM-HIGH          PIC S9(9) COMP.
016800     05  WS-RANDOM-RANGE         PIC S9(9) COMP.
016900     05  WS-RANDOM-VALUE         PIC S9(9) COMP.
017000
017100 01  SQRT-WORK-FIELDS.
017200     05  WS-SQRT-N               PIC S9(9) COMP.
017300     05  WS-SQRT-R               PIC S9(9) COMP.
017400     05  WS-SQRT-TRY             PIC S9(9) COMP.
017500     05  WS-SQRT-DONE-SW         PIC X(1).
017600         88  WS-SQRT-DONE        VALUE "Y".
017700
017800 01  TRIANGLE-WORK-FIELDS.
017900     05  WS-TRI-MIN              PIC S9(9) COMP.
018000     05  WS-TRI-MODE             PIC S9(9) COMP.
018100     05  WS-TRI-MAX              PIC S9(9) COMP.
018200     05  WS-TRI-RESULT           PIC S9(9) COMP.
018300     05  WS-TRI-SPAN             PIC S9(9) COMP.
018400     05  WS-TRI-BREAK-PCT        PIC S9(9) COMP.
018500
018600 01  MEMBER-BUILD-FIELDS.
018700     05  WS-DAYS-TO-AS-OF        PIC S9(9) COMP.
018800     05  WS-ACTIVITY-END-DATE    PIC 9(8).
018900     05  WS-CHURN-FLAG-SW        PIC X(1).
019000         88  MEMBER-IS-CHURNED   VALUE "Y".
019100     05  WS-DAYS-AVAILABLE       PIC S9(9) COMP.
019200     05  WS-VISIT-COUNT          PIC 9(3) COMP.
019300     05  WS-VISIT-DATE           PIC 9(8).
019400     05  WS-VISIT-HOUR           PIC 9(2) COMP.
019500     05  WS-VISIT-MINUTE         PIC 9(2) COMP.
019600     05  WS-DURATION-MINUTES     PIC S9(9) COMP.
019700     05  WS-EXIT-DATE            PIC 9(8).
019800     05  WS-EXIT-HOUR            PIC 9(2) COMP.
019900     05  WS-EXIT-MINUTE          PIC 9(2) COMP.
020000     05  WS-TOTAL-MINUTES        PIC S9(9) COMP.
020100     05  WS-SWAP-ENTRY           PIC 9(12).
020200     05  WS-SWAP-EXIT            PIC 9(12).
020300
020400 01  DATE-UTIL-LINK-AREA.
020500     05  DU-FUNCTION-SW          PIC X(1).
020600     05  DU-DATE-1               PIC 9(8).
020700     05  DU-DATE-2               PIC 9(8).
020800     05  DU-DAY-SERIAL-1         PIC S9(9) COMP.
020900     05  DU-DAY-SERIAL-2         PIC S9(9) COMP.
021000     05  DU-DAY-DIFF             PIC S9(9) COMP.
021100     05  DU-DAY-OF-WEEK          PIC 9(1) COMP.
021200 77  DU-RETURN-CD                PIC 9(4) COMP.
021300
021400 01  IDX-WORK-FIELDS.
021500     05  WS-MEM-SUB              PIC 9(5) COMP.
021600     05  WS-DUP-SUB              PIC 9(5) COMP.
021700     05  WS-DUP-FOUND-SW         PIC X(1).
021800         88  WS-DUP-FOUND        VALUE "Y".
021900     05  WS-CLASS-SUB            PIC 9(1) COMP.
022000     05  WS-VB-OUTER             PIC 9(3) COMP.
022100     05  WS-VB-INNER             PIC 9(3) COMP.
022200
022300 COPY ABENDWS.
022400
022500 PROCEDURE DIVISION.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 050-DRAW-ONE-ID THRU 050-EXIT
022800         VARYING WS-MEM-SUB FROM 1 BY 1
022900         UNTIL WS-MEM-SUB > WS-MEMBER-COUNT.
023000     PERFORM 070-SORT-ID-TABLE THRU 070-EXIT.
023100     PERFORM 100-MAINLINE THRU 100-EXIT
023200         VARYING WS-MEM-SUB FROM 1 BY 1
023300         UNTIL WS-MEM-SUB > WS-MEMBER-COUNT.
023400     PERFORM 900-CLEANUP THRU 900-EXIT.
023500     MOVE ZERO TO RETURN-CODE.
023600     GOBACK.
023700
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     DISPLAY "******** BEGIN JOB DATAGEN ********".
024100     OPEN INPUT PARMCRD-FILE.
024200     OPEN OUTPUT MEMBERS-FILE, VISITS-FILE, SYSOUT.
024300     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-ISSUED-ID-TABLE.
024400
024500     READ PARMCRD-FILE INTO WS-CONTROL-CARD
024600         AT END
024700         MOVE "** MISSING PARM CARD - MEMBER COUNT/AS-OF DATE"    010399JS
024800                                  TO ABEND-REASON
024900         GO TO 1000-ABEND-RTN
025000     END-READ.
025100
025200     IF CC-AS-OF-DATE = ZERO
025300         MOVE "** PARM CARD HAS NO AS-OF DATE" TO ABEND-REASON
025400         GO TO 1000-ABEND-RTN.
025500
025600     MOVE CC-MEMBER-COUNT TO WS-MEMBER-COUNT.
025700     MOVE CC-MIN-VISITS   TO WS-MIN-VISITS.
025800     MOVE CC-MAX-VISITS   TO WS-MAX-VISITS.
025900     MOVE CC-AS-OF-DATE   TO WS-AS-OF-DATE.
026000
026100     IF WS-MEMBER-COUNT = ZERO
026200         MOVE 300 TO WS-MEMBER-COUNT.
026300     IF WS-MIN-VISITS = ZERO
026400         MOVE 5 TO WS-MIN-VISITS.
026500     IF WS-MAX-VISITS = ZERO
026600         MOVE 20 TO WS-MAX-VISITS.
026700
026800     PERFORM 010-BUILD-HOUR-TABLE THRU 010-EXIT.
026900 000-EXIT.
027000     EXIT.
027100
027200*----------------------------------------------------------------
027300* OPENING-HOURS WEIGHT TABLE, SCALED BY 10 SO THE WEIGHTS ARE
027400* WHOLE NUMBERS: HOURS 17-19 WEIGH 30, HOURS 12-13 WEIGH 15,
027500* ALL OTHER HOURS IN THE 9-20 WINDOW WEIGH 10.
027600*----------------------------------------------------------------
027700 010-BUILD-HOUR-TABLE.
027800     MOVE "010-BUILD-HOUR-TABLE" TO PARA-NAME.
027900     MOVE ZERO TO HW-CUM-WEIGHT(1).
028000     SET HR-IDX TO 1.
028100     PERFORM 015-BUILD-ONE-HOUR THRU 015-EXIT
028200         VARYING HR-IDX FROM 1 BY 1 UNTIL HR-IDX > 12.
028300 010-EXIT.
028400     EXIT.
028500
028600 015-BUILD-ONE-HOUR.
028700     COMPUTE HW-HOUR-VALUE(HR-IDX) = HR-IDX + 8.
028800     IF HW-HOUR-VALUE(HR-IDX) = 17 OR
028900        HW-HOUR-VALUE(HR-IDX) = 18 OR
029000        HW-HOUR-VALUE(HR-IDX) = 19
029100         COMPUTE HW-CUM-WEIGHT(HR-IDX) = 30
029200     ELSE
029300         IF HW-HOUR-VALUE(HR-IDX) = 12 OR
029400            HW-HOUR-VALUE(HR-IDX) = 13
029500             COMPUTE HW-CUM-WEIGHT(HR-IDX) = 15
029600         ELSE
029700             COMPUTE HW-CUM-WEIGHT(HR-IDX) = 10.
029800     IF HR-IDX > 1
029900         ADD HW-CUM-WEIGHT(HR-IDX - 1) TO HW-CUM-WEIGHT(HR-IDX).
030000 015-EXIT.
030100     EXIT.
030200
030300*----------------------------------------------------------------
030400* DRAWS ONE UNIQUE 5-DIGIT USER-ID.  RE-DRAWS ON A DUPLICATE -
030500* ACCEPTABLE HERE BECAUSE THE ID SPACE (10000-99999) IS FAR
030600* LARGER THAN THE DESIGN ENVELOPE OF 1000 MEMBERS.
030700*----------------------------------------------------------------
030800 050-DRAW-ONE-ID.
030900     MOVE "050-DRAW-ONE-ID" TO PARA-NAME.
031000     MOVE "Y" TO WS-DUP-FOUND-SW.
031100     PERFORM 055-DRAW-AND-CHECK THRU 055-EXIT
031200         UNTIL WS-DUP-FOUND-SW = "N".
031300     MOVE WS-RANDOM-VALUE TO ISSUED-USER-ID(WS-MEM-SUB).
031400 050-EXIT.
031500     EXIT.
031600
031700 055-DRAW-AND-CHECK.
031800     MOVE 10000 TO WS-RANDOM-LOW.
031900     MOVE 99999 TO WS-RANDOM-HIGH.
032000     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
032100     MOVE "N" TO WS-DUP-FOUND-SW.
032200     IF WS-MEM-SUB > 1
032300         PERFORM 057-CHECK-ONE-DUP THRU 057-EXIT
032400             VARYING WS-DUP-SUB FROM 1 BY 1
032500             UNTIL WS-DUP-SUB >= WS-MEM-SUB
032600                OR WS-DUP-FOUND-SW = "Y".
032700 055-EXIT.
032800     EXIT.
032900
033000 057-CHECK-ONE-DUP.
033100     IF ISSUED-USER-ID(WS-DUP-SUB) = WS-RANDOM-VALUE
033200         MOVE "Y" TO WS-DUP-FOUND-SW.
033300 057-EXIT.
033400     EXIT.
033500
033600*----------------------------------------------------------------
033700* SIMPLE INSERTION SORT - THE TABLE NEVER EXCEEDS THE DESIGN
033800* ENVELOPE OF 1000 ENTRIES SO AN IN-MEMORY SORT IS PLENTY FAST.
033900*----------------------------------------------------------------
034000 070-SORT-ID-TABLE.
034100     MOVE "070-SORT-ID-TABLE" TO PARA-NAME.
034200     IF WS-MEMBER-COUNT > 1
034300         PERFORM 075-SORT-OUTER-PASS THRU 075-EXIT
034400             VARYING WS-VB-OUTER FROM 2 BY 1
034500             UNTIL WS-VB-OUTER > WS-MEMBER-COUNT.
034600 070-EXIT.
034700     EXIT.
034800
034900 075-SORT-OUTER-PASS.
035000     MOVE ISSUED-USER-ID(WS-VB-OUTER) TO WS-RANDOM-VALUE.
035100     MOVE WS-VB-OUTER TO WS-VB-INNER.
035200     PERFORM 080-SORT-INNER-STEP THRU 080-EXIT
035300         UNTIL WS-VB-INNER = 1 OR
035400         ISSUED-USER-ID(WS-VB-INNER - 1) NOT > WS-RANDOM-VALUE.
035500     MOVE WS-RANDOM-VALUE TO ISSUED-USER-ID(WS-VB-INNER).
035600 075-EXIT.
035700     EXIT.
035800
035900 080-SORT-INNER-STEP.
036000     MOVE ISSUED-USER-ID(WS-VB-INNER - 1)
036100         TO ISSUED-USER-ID(WS-VB-INNER).
036200     SUBTRACT 1 FROM WS-VB-INNER.
036300 080-EXIT.
036400     EXIT.
036500
036600 100-MAINLINE.
036700     MOVE "100-MAINLINE" TO PARA-NAME.
036800     MOVE ISSUED-USER-ID(WS-MEM-SUB) TO GM-USER-ID.
036900     PERFORM 150-GENERATE-ONE-MEMBER THRU 150-EXIT.
037000     WRITE FD-MEMBERS-REC FROM GYM-MEMBER-REC.
037100     ADD +1 TO MEMBERS-WRITTEN.
037200
037300     PERFORM 200-GENERATE-VISITS THRU 200-EXIT.
037400 100-EXIT.
037500     EXIT.
037600
037700 150-GENERATE-ONE-MEMBER.
037800     MOVE "150-GENERATE-ONE-MEMBER" TO PARA-NAME.
037900     MOVE 18 TO WS-RANDOM-LOW.
038000     MOVE 70 TO WS-RANDOM-HIGH.
038100     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
038200     MOVE WS-RANDOM-VALUE TO GM-AGE.
038300
038400     MOVE 0 TO WS-RANDOM-LOW.
038500     MOVE 1 TO WS-RANDOM-HIGH.
038600     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
038700     IF WS-RANDOM-VALUE = 0
038800         MOVE "M" TO GM-GENDER
038900     ELSE
039000         MOVE "F" TO GM-GENDER.
039100
039200     MOVE 30 TO WS-RANDOM-LOW.
039300     MOVE 1460 TO WS-RANDOM-HIGH.
039400     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
039500     MOVE WS-RANDOM-VALUE TO WS-DAYS-TO-AS-OF.
039600     MOVE "D" TO DU-FUNCTION-SW.
039700     MOVE WS-AS-OF-DATE TO DU-DATE-1.
039800     MOVE ZERO TO DU-DATE-2.
039900     PERFORM 290-SUBTRACT-DAYS THRU 290-EXIT.
040000     MOVE WS-VISIT-DATE TO GM-REGISTRATION-DATE.
040100
040200     PERFORM 155-SET-ONE-CLASS-FLAG THRU 155-EXIT
040300         VARYING WS-CLASS-SUB FROM 1 BY 1 UNTIL WS-CLASS-SUB > 4.
040400
040500     PERFORM 170-APPLY-CHURN-SIM THRU 170-EXIT.
040600 150-EXIT.
040700     EXIT.
040800
040900*----------------------------------------------------------------
041000* EACH CLASS ENROLLS INDEPENDENTLY WITH A 20% CHANCE - DRAW A
041100* NUMBER 1-100 AND ENROLL WHEN IT FALLS AT OR BELOW 20.
041200*----------------------------------------------------------------
041300 155-SET-ONE-CLASS-FLAG.
041400     MOVE 1 TO WS-RANDOM-LOW.
041500     MOVE 100 TO WS-RANDOM-HIGH.
041600     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
041700     EVALUATE WS-CLASS-SUB
041800         WHEN 1
041900             IF WS-RANDOM-VALUE NOT > 20
042000                 MOVE "Y" TO GM-ZUMBA-FLAG
042100             ELSE
042200                 MOVE "N" TO GM-ZUMBA-FLAG
042300                 ADD 0 TO ZUMBA-COUNT
042400             END-IF
042500             IF GM-ZUMBA-YES
042600                 ADD +1 TO ZUMBA-COUNT
042700             END-IF
042800         WHEN 2
042900             IF WS-RANDOM-VALUE NOT > 20
043000                 MOVE "Y" TO GM-BODY-PUMP-FLAG
043100             ELSE
043200                 MOVE "N" TO GM-BODY-PUMP-FLAG
043300             END-IF
043400             IF GM-BODY-PUMP-YES
043500                 ADD +1 TO BODY-PUMP-COUNT
043600             END-IF
043700         WHEN 3
043800             IF WS-RANDOM-VALUE NOT > 20
043900                 MOVE "Y" TO GM-PILATES-FLAG
044000             ELSE
044100                 MOVE "N" TO GM-PILATES-FLAG
044200             END-IF
044300             IF GM-PILATES-YES
044400                 ADD +1 TO PILATES-COUNT
044500             END-IF
044600         WHEN 4
044700             IF WS-RANDOM-VALUE NOT > 20
044800                 MOVE "Y" TO GM-SPINNING-FLAG
044900             ELSE
045000                 MOVE "N" TO GM-SPINNING-FLAG
045100             END-IF
045200             IF GM-SPINNING-YES
045300                 ADD +1 TO SPINNING-COUNT
045400             END-IF
045500     END-EVALUATE.
045600 155-EXIT.
045700     EXIT.
045800
045900*----------------------------------------------------------------
046000* 25% OF MEMBERS ARE SIMULATED AS CHURNED.  THE END DATE FALLS
046100* BETWEEN 30 DAYS AFTER REGISTRATION AND ONE DAY BEFORE AS-OF.
046200*----------------------------------------------------------------
046300 170-APPLY-CHURN-SIM.
046400     MOVE "170-APPLY-CHURN-SIM" TO PARA-NAME.
046500     MOVE 1 TO WS-RANDOM-LOW.
046600     MOVE 100 TO WS-RANDOM-HIGH.
046700     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
046800     IF WS-RANDOM-VALUE NOT > 25
046900         MOVE "Y" TO WS-CHURN-FLAG-SW
047000     ELSE
047100         MOVE "N" TO WS-CHURN-FLAG-SW.
047200
047300     IF MEMBER-IS-CHURNED
047400         MOVE "D" TO DU-FUNCTION-SW
047500         MOVE WS-AS-OF-DATE TO DU-DATE-1
047600         MOVE GM-REGISTRATION-DATE TO DU-DATE-2
047700         CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD
047800         MOVE 30 TO WS-RANDOM-LOW
047900         COMPUTE WS-RANDOM-HIGH = DU-DAY-DIFF - 1
048000         IF WS-RANDOM-HIGH < WS-RANDOM-LOW
048100             MOVE WS-RANDOM-LOW TO WS-RANDOM-HIGH
048200         END-IF
048300         PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT
048400         MOVE GM-REGISTRATION-DATE TO DU-DATE-1
048500         MOVE ZERO TO DU-DATE-2
048600         MOVE WS-RANDOM-VALUE TO WS-DAYS-TO-AS-OF
048700         PERFORM 295-ADD-DAYS THRU 295-EXIT
048800         MOVE WS-VISIT-DATE TO GM-MEMBERSHIP-END-DATE
048900         ADD +1 TO MEMBERS-CHURNED
049000     ELSE
049100         MOVE ZERO TO GM-MEMBERSHIP-END-DATE.
049200 170-EXIT.
049300     EXIT.
049400
049500*----------------------------------------------------------------
049600* VISIT COUNT IS UNIFORM ACROSS THE CONTROL-CARD RANGE.  EACH
049700* VISIT DATE IS BOUNDED BY REGISTRATION+1 AND THE MEMBER'S
049800* ACTIVITY END (END-DATE IF CHURNED, ELSE AS-OF MINUS 1).
049900*----------------------------------------------------------------
050000 200-GENERATE-VISITS.
050100     MOVE "200-GENERATE-VISITS" TO PARA-NAME.
050200     IF MEMBER-IS-CHURNED
050300         MOVE GM-MEMBERSHIP-END-DATE TO WS-ACTIVITY-END-DATE
050400     ELSE
050500         MOVE "D" TO DU-FUNCTION-SW
050600         MOVE WS-AS-OF-DATE TO DU-DATE-1
050700         MOVE ZERO TO DU-DATE-2
050800         MOVE 1 TO WS-DAYS-TO-AS-OF
050900         PERFORM 290-SUBTRACT-DAYS THRU 290-EXIT
051000         MOVE WS-VISIT-DATE TO WS-ACTIVITY-END-DATE.
051100
051200     MOVE WS-MIN-VISITS TO WS-RANDOM-LOW.
051300     MOVE WS-MAX-VISITS TO WS-RANDOM-HIGH.
051400     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
051500     MOVE WS-RANDOM-VALUE TO WS-VISIT-COUNT.
051600
051700     PERFORM 220-BUILD-ONE-VISIT THRU 220-EXIT
051800         VARYING WS-VB-OUTER FROM 1 BY 1
051900         UNTIL WS-VB-OUTER > WS-VISIT-COUNT.
052000
052100     PERFORM 240-SORT-VISIT-TABLE THRU 240-EXIT.
052200
052300     PERFORM 230-WRITE-ONE-VISIT THRU 230-EXIT
052400         VARYING WS-VB-OUTER FROM 1 BY 1
052500         UNTIL WS-VB-OUTER > WS-VISIT-COUNT.
052600 200-EXIT.
052700     EXIT.
052800
052900 220-BUILD-ONE-VISIT.
053000     MOVE "D" TO DU-FUNCTION-SW.
053100*  DATE-1 TAKES THE LATER DATE THROUGHOUT THIS PROGRAM (SEE      022403DP
053200*  170-APPLY-CHURN-SIM) SO DU-DAY-DIFF COMES BACK POSITIVE -     022403DP
053300*  THE PRIOR RELEASE HAD THIS BACKWARDS, WHICH SILENTLY          022403DP
053400*  COLLAPSED EVERY VISIT-DATE DRAW TO REGISTRATION-DATE+1.       022403DP
053500     MOVE WS-ACTIVITY-END-DATE TO DU-DATE-1.
053600     MOVE GM-REGISTRATION-DATE TO DU-DATE-2.
053700     CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD.
053800     MOVE 1 TO WS-RANDOM-LOW.
053900*  NO "- 1" HERE - UNLIKE 170'S MEMBERSHIP-END-DATE DRAW, THE    022803DP
054000*  VISIT WINDOW'S UPPER BOUND IS THE ACTIVITY END DATE ITSELF,   022803DP
054100*  INCLUSIVE.  DU-DAY-DIFF ALREADY IS THAT SPAN.                 022803DP
054200     COMPUTE WS-RANDOM-HIGH = DU-DAY-DIFF.
054300     IF WS-RANDOM-HIGH < WS-RANDOM-LOW
054400         MOVE WS-RANDOM-LOW TO WS-RANDOM-HIGH.
054500     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
054600     MOVE GM-REGISTRATION-DATE TO DU-DATE-1.
054700     MOVE ZERO TO DU-DATE-2.
054800     MOVE WS-RANDOM-VALUE TO WS-DAYS-TO-AS-OF.
054900     PERFORM 295-ADD-DAYS THRU 295-EXIT.
055000     MOVE WS-VISIT-DATE TO WS-VISIT-DATE.
055100
055200     PERFORM 265-DRAW-WEIGHTED-HOUR THRU 265-EXIT.
055300     MOVE 0 TO WS-RANDOM-LOW.
055400     MOVE 59 TO WS-RANDOM-HIGH.
055500     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
055600     MOVE WS-RANDOM-VALUE TO WS-VISIT-MINUTE.
055700
055800     MOVE 1 TO WS-RANDOM-LOW.
055900     MOVE 100 TO WS-RANDOM-HIGH.
056000     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
056100     IF WS-RANDOM-VALUE NOT > 90
056200         MOVE 30 TO WS-TRI-MIN
056300         MOVE 45 TO WS-TRI-MODE
056400         MOVE 100 TO WS-TRI-MAX
056500     ELSE
056600         MOVE 90 TO WS-TRI-MIN
056700         MOVE 110 TO WS-TRI-MODE
056800         MOVE 180 TO WS-TRI-MAX.
056900     PERFORM 280-TRIANGULAR-DRAW THRU 280-EXIT.
057000     MOVE WS-TRI-RESULT TO WS-DURATION-MINUTES.
057100
057200     COMPUTE WS-TOTAL-MINUTES =
057300             (WS-VISIT-HOUR * 60) + WS-VISIT-MINUTE
057400             + WS-DURATION-MINUTES.
057500     IF WS-TOTAL-MINUTES > 1260
057600         MOVE 1260 TO WS-TOTAL-MINUTES.
057700     DIVIDE WS-TOTAL-MINUTES BY 60
057800         GIVING WS-EXIT-HOUR REMAINDER WS-EXIT-MINUTE.
057900
058000     COMPUTE VB-ENTRY-TIME(WS-VB-OUTER) =
058100             (WS-VISIT-DATE * 10000)
058200             + (WS-VISIT-HOUR * 100) + WS-VISIT-MINUTE.
058300     COMPUTE VB-EXIT-TIME(WS-VB-OUTER) =
058400             (WS-VISIT-DATE * 10000)
058500             + (WS-EXIT-HOUR * 100) + WS-EXIT-MINUTE.
058600 220-EXIT.
058700     EXIT.
058800
058900 230-WRITE-ONE-VISIT.
059000     MOVE ISSUED-USER-ID(WS-MEM-SUB) TO GV-USER-ID.
059100     MOVE VB-ENTRY-TIME(WS-VB-OUTER) TO GV-ENTRY-TIME.
059200     MOVE VB-EXIT-TIME(WS-VB-OUTER)  TO GV-EXIT-TIME.
059300     WRITE FD-VISITS-REC FROM GYM-VISIT-REC.
059400     ADD +1 TO VISITS-WRITTEN.
059500 230-EXIT.
059600     EXIT.
059700
059800*----------------------------------------------------------------
059900* INSERTION SORT ON ENTRY-TIME - SAME TECHNIQUE AS 070, KEPT
060000* SEPARATE SINCE IT OPERATES ON THE VISIT-BUILD TABLE AND
060100* CARRIES THE EXIT-TIME COMPANION FIELD ALONG WITH THE KEY.
060200*----------------------------------------------------------------
060300 240-SORT-VISIT-TABLE.
060400     IF WS-VISIT-COUNT > 1
060500         PERFORM 245-SORT-OUTER-PASS THRU 245-EXIT
060600             VARYING WS-VB-OUTER FROM 2 BY 1
060700             UNTIL WS-VB-OUTER > WS-VISIT-COUNT.
060800 240-EXIT.
060900     EXIT.
061000
061100 245-SORT-OUTER-PASS.
061200     MOVE VB-ENTRY-TIME(WS-VB-OUTER) TO WS-SWAP-ENTRY.
061300     MOVE VB-EXIT-TIME(WS-VB-OUTER)  TO WS-SWAP-EXIT.
061400     MOVE WS-VB-OUTER TO WS-VB-INNER.
061500     PERFORM 248-SORT-INNER-STEP THRU 248-EXIT
061600         UNTIL WS-VB-INNER = 1 OR
061700         VB-ENTRY-TIME(WS-VB-INNER - 1) NOT > WS-SWAP-ENTRY.
061800     MOVE WS-SWAP-ENTRY TO VB-ENTRY-TIME(WS-VB-INNER).
061900     MOVE WS-SWAP-EXIT  TO VB-EXIT-TIME(WS-VB-INNER).
062000 245-EXIT.
062100     EXIT.
062200
062300 248-SORT-INNER-STEP.
062400     MOVE VB-ENTRY-TIME(WS-VB-INNER - 1)
062500         TO VB-ENTRY-TIME(WS-VB-INNER).
062600     MOVE VB-EXIT-TIME(WS-VB-INNER - 1)
062700         TO VB-EXIT-TIME(WS-VB-INNER).
062800     SUBTRACT 1 FROM WS-VB-INNER.
062900 248-EXIT.
063000     EXIT.
063100
063200*----------------------------------------------------------------
063300* LINEAR-CONGRUENTIAL GENERATOR, SEEDED CONSTANT 42, SHARED BY
063400* EVERY DRAW IN THIS PROGRAM SO A RE-RUN REPRODUCES THE SAME
063500* TEST DATA BYTE-FOR-BYTE.
063600*----------------------------------------------------------------
063700 250-LCG-NEXT.
063800     COMPUTE WS-LCG-PRODUCT =
063900             (WS-LCG-A * WS-LCG-SEED) + WS-LCG-C.
064000     DIVIDE WS-LCG-PRODUCT BY WS-LCG-M
064100         GIVING WS-LCG-QUOT REMAINDER WS-LCG-SEED.
064200 250-EXIT.
064300     EXIT.
064400
064500 260-RANDOM-IN-RANGE.
064600     PERFORM 250-LCG-NEXT THRU 250-EXIT.
064700     COMPUTE WS-RANDOM-RANGE = WS-RANDOM-HIGH - WS-RANDOM-LOW + 1.
064800     DIVIDE WS-LCG-SEED BY WS-RANDOM-RANGE
064900         GIVING WS-LCG-QUOT REMAINDER WS-RANDOM-VALUE.
065000     ADD WS-RANDOM-LOW TO WS-RANDOM-VALUE.
065100 260-EXIT.
065200     EXIT.
065300
065400*----------------------------------------------------------------
065500* WALKS THE CUMULATIVE-WEIGHT TABLE BUILT AT 010 TO PICK AN
065600* ENTRY HOUR FAVORING 5-7 PM AND, TO A LESSER DEGREE, LUNCH.
065700*----------------------------------------------------------------
065800 265-DRAW-WEIGHTED-HOUR.
065900     MOVE 1 TO WS-RANDOM-LOW.
066000     MOVE HW-CUM-WEIGHT(12) TO WS-RANDOM-HIGH.
066100     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
066200     SET HR-IDX TO 1.
066300     PERFORM 267-HOUR-SEARCH-STEP THRU 267-EXIT
066400         UNTIL HW-CUM-WEIGHT(HR-IDX) >= WS-RANDOM-VALUE
066500            OR HR-IDX >= 12.
066600     MOVE HW-HOUR-VALUE(HR-IDX) TO WS-VISIT-HOUR.
066700 265-EXIT.
066800     EXIT.
066900
067000 267-HOUR-SEARCH-STEP.
067100     SET HR-IDX UP BY 1.
067200 267-EXIT.
067300     EXIT.
067400
067500*----------------------------------------------------------------
067600* INTEGER SQUARE ROOT BY LINEAR SEARCH - THE ARGUMENTS INVOLVED
067700* HERE ARE ALL WELL UNDER 10000 SO A SIMPLE SEARCH OUTPERFORMS
067800* THE RISK OF GETTING A NEWTON ITERATION WRONG IN FIXED POINT.
067900*----------------------------------------------------------------
068000 270-INTEGER-SQRT.
068100     MOVE 0 TO WS-SQRT-R.
068200     MOVE "N" TO WS-SQRT-DONE-SW.
068300     PERFORM 275-SQRT-STEP THRU 275-EXIT
068400         UNTIL WS-SQRT-DONE.
068500 270-EXIT.
068600     EXIT.
068700
068800 275-SQRT-STEP.
068900     COMPUTE WS-SQRT-TRY = (WS-SQRT-R + 1) * (WS-SQRT-R + 1).
069000     IF WS-SQRT-TRY > WS-SQRT-N
069100         MOVE "Y" TO WS-SQRT-DONE-SW
069200     ELSE
069300         ADD 1 TO WS-SQRT-R.
069400 275-EXIT.
069500     EXIT.
069600
069700*----------------------------------------------------------------
069800* TRIANGULAR DRAW BY THE STANDARD INVERSE-CDF METHOD, USING THE
069900* INTEGER SQUARE ROOT ABOVE IN PLACE OF A FLOATING-POINT SQRT.
070000*----------------------------------------------------------------
070100 280-TRIANGULAR-DRAW.
070200     MOVE 0 TO WS-RANDOM-LOW.
070300     MOVE 9999 TO WS-RANDOM-HIGH.
070400     PERFORM 260-RANDOM-IN-RANGE THRU 260-EXIT.
070500     COMPUTE WS-TRI-SPAN = WS-TRI-MAX - WS-TRI-MIN.
070600     COMPUTE WS-TRI-BREAK-PCT =
070700             ((WS-TRI-MODE - WS-TRI-MIN) * 10000) / WS-TRI-SPAN.
070800     IF WS-RANDOM-VALUE < WS-TRI-BREAK-PCT
070900         COMPUTE WS-SQRT-N =
071000                 WS-RANDOM-VALUE * WS-TRI-SPAN
071100                 * (WS-TRI-MODE - WS-TRI-MIN) / 10000
071200         PERFORM 270-INTEGER-SQRT THRU 270-EXIT
071300         COMPUTE WS-TRI-RESULT = WS-TRI-MIN + WS-SQRT-R
071400     ELSE
071500         COMPUTE WS-SQRT-N =
071600                 (9999 - WS-RANDOM-VALUE) * WS-TRI-SPAN
071700                 * (WS-TRI-MAX - WS-TRI-MODE) / 10000
071800         PERFORM 270-INTEGER-SQRT THRU 270-EXIT
071900         COMPUTE WS-TRI-RESULT = WS-TRI-MAX - WS-SQRT-R.
072000 280-EXIT.
072100     EXIT.
072200
072300*----------------------------------------------------------------
072400* SIMPLE CALENDAR ADD/SUBTRACT BY WAY OF DTEUTIL'S DAY-SERIAL -
072500* KEEPS EVERY DATE COMPUTATION IN THIS PROGRAM CALENDAR-CORRECT
072600* WITHOUT HAND-CODING MONTH-LENGTH AND LEAP-YEAR TABLES HERE.
072700*----------------------------------------------------------------
072800 290-SUBTRACT-DAYS.
072900*  DU-DATE-1 MINUS WS-DAYS-TO-AS-OF, RESULT IN WS-VISIT-DATE.
073000     PERFORM 297-SERIAL-OF-DATE-1 THRU 297-EXIT.
073100     COMPUTE DU-DAY-DIFF =
073200             DU-DAY-SERIAL-1 - WS-DAYS-TO-AS-OF.
073300     PERFORM 298-DATE-FROM-SERIAL THRU 298-EXIT.
073400 290-EXIT.
073500     EXIT.
073600
073700 295-ADD-DAYS.
073800*  DU-DATE-1 PLUS WS-DAYS-TO-AS-OF, RESULT IN WS-VISIT-DATE.
073900     PERFORM 297-SERIAL-OF-DATE-1 THRU 297-EXIT.
074000     COMPUTE DU-DAY-DIFF =
074100             DU-DAY-SERIAL-1 + WS-DAYS-TO-AS-OF.
074200     PERFORM 298-DATE-FROM-SERIAL THRU 298-EXIT.
074300 295-EXIT.
074400     EXIT.
074500
074600 297-SERIAL-OF-DATE-1.
074700     MOVE "W" TO DU-FUNCTION-SW.
074800     MOVE ZERO TO DU-DATE-2.
074900     CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD.
075000 297-EXIT.
075100     EXIT.
075200
075300*----------------------------------------------------------------
075400* WALKS FORWARD OR BACKWARD FROM 01/01/1970 ONE DAY AT A TIME TO
075500* TURN A DAY-SERIAL BACK INTO A CALENDAR DATE.  THE 1460-DAY
075600* REGISTRATION WINDOW MAKES THIS A SHORT WALK IN PRACTICE.
075700*----------------------------------------------------------------
075800 298-DATE-FROM-SERIAL.
075900     MOVE 19700101 TO WS-VISIT-DATE.
076000     MOVE "W" TO DU-FUNCTION-SW.
076100     MOVE WS-VISIT-DATE TO DU-DATE-1.
076200     MOVE ZERO TO DU-DATE-2.
076300     CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD.
076400     PERFORM 299-WALK-ONE-DAY THRU 299-EXIT
076500         UNTIL DU-DAY-SERIAL-1 = DU-DAY-DIFF.
076600 298-EXIT.
076700     EXIT.
076800
076900 299-WALK-ONE-DAY.
077000     IF DU-DAY-SERIAL-1 < DU-DAY-DIFF
077100         ADD 1 TO WS-VISIT-DATE
077200     ELSE
077300         SUBTRACT 1 FROM WS-VISIT-DATE.
077400     IF WS-VISIT-DATE(7:2) > 28
077500         PERFORM 299-NORMALIZE-DATE THRU 299-NORM-EXIT.
077600     MOVE "W" TO DU-FUNCTION-SW.
077700     MOVE WS-VISIT-DATE TO DU-DATE-1.
077800     CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD.
077900 299-EXIT.
078000     EXIT.
078100
078200*  NORMALIZATION IS HANDLED INSIDE DTEUTIL'S SERIAL CONVERSION
078300*  ITSELF (IT ACCEPTS ANY DD/MM COMBINATION AND MATH ITS WAY TO
078400*  A SERIAL), SO THIS STEP IS A NO-OP GUARD LEFT IN PLACE FOR
078500*  A FUTURE COMPILER THAT MAY NOT BE AS FORGIVING.
078600 299-NORMALIZE-DATE.
078700     CONTINUE.
078800 299-NORM-EXIT.
078900     EXIT.
079000
079100 700-CLOSE-FILES.
079200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
079300     CLOSE PARMCRD-FILE, MEMBERS-FILE, VISITS-FILE, SYSOUT.
079400 700-EXIT.
079500     EXIT.
079600
079700 900-CLEANUP.
079800     MOVE "900-CLEANUP" TO PARA-NAME.
079900     IF MEMBERS-WRITTEN NOT = ZERO
080000         COMPUTE CHURN-PCT ROUNDED =
080100                 (MEMBERS-CHURNED * 100) / MEMBERS-WRITTEN
080200     ELSE
080300         MOVE ZERO TO CHURN-PCT.
080400
080500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
080600
080700     DISPLAY "** MEMBERS WRITTEN **".
080800     DISPLAY MEMBERS-WRITTEN.
080900     DISPLAY "** VISITS WRITTEN **".
081000     DISPLAY VISITS-WRITTEN.
081100     DISPLAY "** MEMBERS CHURNED **".
081200     DISPLAY MEMBERS-CHURNED.
081300     DISPLAY "** CHURN PERCENT **".
081400     DISPLAY CHURN-PCT.
081500     DISPLAY "** ZUMBA / BODY PUMP / PILATES / SPINNING **".
081600     DISPLAY ZUMBA-COUNT.
081700     DISPLAY BODY-PUMP-COUNT.
081800     DISPLAY PILATES-COUNT.
081900     DISPLAY SPINNING-COUNT.
082000     DISPLAY "******** NORMAL END OF JOB DATAGEN ********".
082100 900-EXIT.
082200     EXIT.
082300
082400 1000-ABEND-RTN.
082500     WRITE SYSOUT-REC FROM ABEND-REC.
082600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
082700     DISPLAY "*** ABNORMAL END OF JOB-DATAGEN ***" UPON CONSOLE.
082800     DIVIDE ZERO-VAL INTO ONE-VAL.
