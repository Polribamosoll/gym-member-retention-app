000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FEATENG.
000300 AUTHOR. R S CHEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/94.
000600 DATE-COMPILED. 04/09/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* FEATENG BUILDS THE PER-MEMBER ACTIVITY PROFILE THAT RISKSCORE  *
001000* AND RETREPORT BOTH RUN AGAINST.  MEMBERS AND VISITS ARE READ   *
001100* TOGETHER IN A SINGLE PASS - BOTH FILES COME OFF DATAGEN IN     *
001200* ASCENDING USER-ID SEQUENCE SO A STRAIGHT CONTROL BREAK DOES    *
001300* THE JOB WITHOUT AN INTERMEDIATE SORT STEP.                     *
001400******************************************************************
001500* MAINTENANCE HISTORY                                            *
001600*   04/09/94  RSC  ORIGINAL PROGRAM FOR RETENTION PROJECT        *
001700*   05/18/97  MDK  ADDED FREQUENCY-TREND CALCULATION FOR THE     *
001800*                  EARLY-WARNING SECTION OF THE RETENTION RPT    *
001900*   09/23/96  DWP  VISITS FILE NOW ARRIVES PRE-SORTED - DROPPED  *
002000*                  THE OLD PER-MEMBER RE-SORT PASS               *
002100*   06/09/98  DWP  Y2K REVIEW - ALL DATE MATH ROUTED THROUGH     *
002200*                  DTEUTIL, FULL CCYY THROUGHOUT                 *
002300*   03/11/99  JS   ORPHAN VISIT COUNT NOW SURVIVES A TRAILING    *
002400*                  RUN OF VISITS PAST THE LAST MEMBER - REQUEST  *
002500*                  TRK-1162 (PRIOR VERSION LOST THE COUNT)       *
002600*   02/24/03  DWP  420/430/440 WERE ROUNDING INTO A 6-DECIMAL    *
002700*                  WORK FIELD AND THEN MOVEing IT DOWN TO THE    *
002800*                  REPORT FIELD - THE MOVE TRUNCATES INSTEAD OF  *
002900*                  ROUNDING.  NOW COMPUTE ROUNDED GOES STRAIGHT  *
003000*                  INTO THE REPORT FIELD, LIKE RETREPORT DOES.   *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS PARM-CARD-OVERRIDE-SW.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT PARMCRD-FILE
004600     ASSIGN TO UT-S-PARMCRD
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS PC-STATUS.
004900
005000     SELECT MEMBERS-FILE
005100     ASSIGN TO UT-S-MEMBERS
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS MF-STATUS.
005400
005500     SELECT VISITS-FILE
005600     ASSIGN TO UT-S-VISITS
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS VF-STATUS.
005900
006000     SELECT FEATURES-FILE
006100     ASSIGN TO UT-S-FEATURES
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS FF-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC              PIC X(130).
007400
007500 FD  PARMCRD-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS PARMCRD-REC.
008100 01  PARMCRD-REC             PIC X(80).
008200
008300 FD  MEMBERS-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 36 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS FD-MEMBERS-REC.
008900 01  FD-MEMBERS-REC          PIC X(36).
009000
009100 FD  VISITS-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 29 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS FD-VISITS-REC.
009700 01  FD-VISITS-REC           PIC X(29).
009800
009900 FD  FEATURES-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 110 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS FD-FEATURES-REC.
010500 01  FD-FEATURES-REC         PIC X(110).
010600
010700 WORKING-STORAGE SECTION.
010800 01  FILE-STATUS-CODES.
010900     05  PC-STATUS               PIC X(2).
011000         88  PC-OK                VALUE "00".
011100     05  MF-STATUS               PIC X(2).
011200         88  MF-OK                VALUE "00".
011300     05  VF-STATUS               PIC X(2).
011400         88  VF-OK                VALUE "00".
011500     05  FF-STATUS               PIC X(2).
011600         88  FF-OK                VALUE "00".
011700
011800 COPY MEMBREC.
011900 COPY VISITREC.
012000 COPY FEATREC.
012100
012200 01  WS-CONTROL-CARD.
012300     05  CC-MEMBER-COUNT         PIC 9(5).
012400     05  CC-MIN-VISITS           PIC 9(3).
012500     05  CC-MAX-VISITS           PIC 9(3).
012600     05  CC-AS-OF-DATE           PIC 9(8).
012700     05  FILLER                  PIC X(61).
012800
012900 01  RUN-PARAMETERS.
013000     05  WS-AS-OF-DATE           PIC 9(8).
013100
013200 77  MORE-MEMBERS-SW             PIC X(1) VALUE SPACE.
013300     88  NO-MORE-MEMBERS         VALUE "N".
013400 77  MORE-VISITS-SW              PIC X(1) VALUE SPACE.
013500     88  NO-MORE-VISITS          VALUE "N".
013600
013700 01  WS-VISIT-GROUP-TABLE.
013800     05  VG-ENTRY OCCURS 200 TIMES INDEXED BY VG-IDX.
013900         10  VG-ENTRY-TIME        PIC 9(12).
014000         10  VG-ENTRY-TIME-R REDEFINES VG-ENTRY-TIME.
014100             15  VG-ENTRY-DATE    PIC 9(08).
014200             15  VG-ENTRY-HHMM    PIC 9(04).
014300             15  VG-ENTRY-HHMM-R REDEFINES VG-ENTRY-HHMM.
014400                 20  VG-ENTRY-HH  PIC 9(02).
014500                 20  VG-ENTRY-MI  PIC 9(02).
014600         10  VG-EXIT-TIME         PIC 9(12).
014700         10  VG-EXIT-TIME-R  REDEFINES VG-EXIT-TIME.
014800             15  VG-EXIT-DATE     PIC 9(08).
014900             15  VG-EXIT-HHMM     PIC 9(04).
015000             15  VG-EXIT-HHMM-R REDEFINES VG-EXIT-HHMM.
015100                 20  VG-EXIT-HH   PIC 9(02).
015200                 20  VG-EXIT-MI   PIC 9(02).
015300
015400 01  COUNTERS-AND-ACCUMULATORS.
015500     05  MEMBERS-READ            PIC S9(9) COMP.
015600     05  VISITS-READ             PIC S9(9) COMP.
015700     05  FEATURES-WRITTEN        PIC S9(9) COMP.
015800     05  ORPHAN-VISITS           PIC S9(9) COMP.
015900
016000 01  FEATURE-WORK-FIELDS.
016100     05  WS-GROUP-COUNT          PIC 9(3) COMP VALUE ZERO.
016200     05  WS-SUM-DURATION         PIC S9(9) COMP.
016300     05  WS-SUM-GAP              PIC S9(9) COMP.
016400     05  WS-SUM-GAP-SQ           PIC S9(18) COMP.
016500     05  WS-GAP-COUNT            PIC 9(3) COMP.
016600     05  WS-ONE-GAP              PIC S9(9) COMP.
016700     05  WS-PEAK-HOUR-COUNT      PIC 9(3) COMP.
016800     05  WS-WEEKEND-COUNT        PIC 9(3) COMP.
016900     05  WS-LAST-30-COUNT        PIC 9(3) COMP.
017000     05  WS-LAST-60-COUNT        PIC 9(3) COMP.
017100     05  WS-LAST-90-COUNT        PIC 9(3) COMP.
017200     05  WS-TREND-WINDOW-COUNT   PIC 9(3) COMP.
017300     05  WS-DAYS-SINCE-LAST      PIC S9(9) COMP.
017400     05  WS-DURATION-MONTHS      PIC S9(9) COMP.
017500     05  WS-ACTIVITY-END-DATE    PIC 9(8).
017600     05  WS-MEAN-GAP             PIC S9(9)V9(6) COMP-3.
017700     05  WS-MEAN-GAP-SQ          PIC S9(9)V9(6) COMP-3.
017800     05  WS-VARIANCE             PIC S9(9)V9(6) COMP-3.
017900     05  WS-STD-DEV              PIC S9(9)V9(6) COMP-3.
018000     05  WS-TOTAL-VISITS-N       PIC S9(5) COMP.
018100
018200 01  SQRT-WORK-FIELDS.
018300     05  WS-SQRT-X               PIC S9(9)V9(6) COMP-3.
018400     05  WS-NEWTON-CT            PIC 9(2) COMP.
018500
018600 01  DATE-UTIL-LINK-AREA.
018700     05  DU-FUNCTION-SW          PIC X(1).
018800     05  DU-DATE-1               PIC 9(8).
018900     05  DU-DATE-2               PIC 9(8).
019000     05  DU-DAY-SERIAL-1         PIC S9(9) COMP.
019100     05  DU-DAY-SERIAL-2         PIC S9(9) COMP.
019200     05  DU-DAY-DIFF             PIC S9(9) COMP.
019300     05  DU-DAY-OF-WEEK          PIC 9(1) COMP.
019400 77  DU-RETURN-CD                PIC 9(4) COMP.
019500
019600 COPY ABENDWS.
019700
019800 PROCEDURE DIVISION.
019900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020000     PERFORM 100-MAINLINE THRU 100-EXIT
020100         UNTIL NO-MORE-MEMBERS.
020200     PERFORM 900-CLEANUP THRU 900-EXIT.
020300     MOVE ZERO TO RETURN-CODE.
020400     GOBACK.
020500
020600 000-HOUSEKEEPING.
020700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020800     DISPLAY "******** BEGIN JOB FEATENG ********".
020900     OPEN INPUT PARMCRD-FILE, MEMBERS-FILE, VISITS-FILE.
021000     OPEN OUTPUT FEATURES-FILE, SYSOUT.
021100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021200
021300     READ PARMCRD-FILE INTO WS-CONTROL-CARD
021400         AT END
021500         MOVE "** MISSING PARM CARD - AS-OF DATE" TO ABEND-REASON
021600         GO TO 1000-ABEND-RTN
021700     END-READ.
021800     IF CC-AS-OF-DATE = ZERO
021900         MOVE "** PARM CARD HAS NO AS-OF DATE" TO ABEND-REASON
022000         GO TO 1000-ABEND-RTN.
022100     MOVE CC-AS-OF-DATE TO WS-AS-OF-DATE.
022200
022300     MOVE SPACE TO MORE-MEMBERS-SW.
022400     MOVE SPACE TO MORE-VISITS-SW.
022500     READ MEMBERS-FILE INTO GYM-MEMBER-REC
022600         AT END
022700         MOVE "N" TO MORE-MEMBERS-SW
022800     END-READ.
022900     READ VISITS-FILE INTO GYM-VISIT-REC
023000         AT END
023100         MOVE "N" TO MORE-VISITS-SW
023200     END-READ.
023300     IF NOT NO-MORE-VISITS
023400         ADD +1 TO VISITS-READ.
023500 000-EXIT.
023600     EXIT.
023700
023800 100-MAINLINE.
023900     MOVE "100-MAINLINE" TO PARA-NAME.
024000     ADD +1 TO MEMBERS-READ.
024100     PERFORM 200-LOAD-VISIT-GROUP THRU 200-EXIT.
024200     PERFORM 400-COMPUTE-FEATURES THRU 400-EXIT.
024300     PERFORM 500-WRITE-FEATURE-REC THRU 500-EXIT.
024400
024500     READ MEMBERS-FILE INTO GYM-MEMBER-REC
024600         AT END
024700         MOVE "N" TO MORE-MEMBERS-SW
024800     END-READ.
024900 100-EXIT.
025000     EXIT.
025100
025200*----------------------------------------------------------------
025300* BOTH FILES ARRIVE IN ASCENDING USER-ID SEQUENCE.  ANY VISIT
025400* WHOSE USER-ID FALLS BELOW THE CURRENT MEMBER BELONGS TO NO
025500* MEMBER ON FILE AND IS COUNTED AS AN ORPHAN; ANY VISIT EQUAL TO
025600* THE CURRENT MEMBER IS ACCUMULATED INTO THE GROUP TABLE.
025700*----------------------------------------------------------------
025800 200-LOAD-VISIT-GROUP.
025900     MOVE ZERO TO WS-GROUP-COUNT.
026000     PERFORM 205-DRAIN-ORPHAN-VISIT THRU 205-EXIT
026100         UNTIL NO-MORE-VISITS
026200            OR GV-USER-ID NOT LESS THAN GM-USER-ID.
026300     PERFORM 210-ACCUM-ONE-VISIT THRU 210-EXIT
026400         UNTIL NO-MORE-VISITS
026500            OR GV-USER-ID NOT EQUAL TO GM-USER-ID.
026600 200-EXIT.
026700     EXIT.
026800
026900 205-DRAIN-ORPHAN-VISIT.
027000     ADD +1 TO ORPHAN-VISITS.
027100     PERFORM 220-READ-NEXT-VISIT THRU 220-EXIT.
027200 205-EXIT.
027300     EXIT.
027400
027500 210-ACCUM-ONE-VISIT.
027600     IF WS-GROUP-COUNT < 200
027700         ADD 1 TO WS-GROUP-COUNT
027800         MOVE GV-ENTRY-TIME TO VG-ENTRY-TIME(WS-GROUP-COUNT)
027900         MOVE GV-EXIT-TIME  TO VG-EXIT-TIME(WS-GROUP-COUNT).
028000     PERFORM 220-READ-NEXT-VISIT THRU 220-EXIT.
028100 210-EXIT.
028200     EXIT.
028300
028400 220-READ-NEXT-VISIT.
028500     READ VISITS-FILE INTO GYM-VISIT-REC
028600         AT END
028700         MOVE "N" TO MORE-VISITS-SW
028800     END-READ.
028900     IF NOT NO-MORE-VISITS
029000         ADD +1 TO VISITS-READ.
029100 220-EXIT.
029200     EXIT.
029300
029400 400-COMPUTE-FEATURES.
029500     MOVE "400-COMPUTE-FEATURES" TO PARA-NAME.
029600     MOVE ZERO TO WS-SUM-DURATION, WS-SUM-GAP, WS-SUM-GAP-SQ,
029700                  WS-GAP-COUNT, WS-PEAK-HOUR-COUNT,
029800                  WS-WEEKEND-COUNT, WS-LAST-30-COUNT,
029900                  WS-LAST-60-COUNT, WS-LAST-90-COUNT,
030000                  WS-TREND-WINDOW-COUNT.
030100
030200     MOVE GM-USER-ID              TO GF-USER-ID.
030300     MOVE GM-AGE                  TO GF-AGE.
030400     IF GM-MALE
030500         MOVE 0 TO GF-GENDER-CODE
030600     ELSE
030700         MOVE 1 TO GF-GENDER-CODE.
030800     IF GM-ZUMBA-YES
030900         MOVE 1 TO GF-ZUMBA-FLAG ELSE MOVE 0 TO GF-ZUMBA-FLAG.
031000     IF GM-BODY-PUMP-YES
031100         MOVE 1 TO GF-BODY-PUMP-FLAG
031200     ELSE
031300         MOVE 0 TO GF-BODY-PUMP-FLAG.
031400     IF GM-PILATES-YES
031500         MOVE 1 TO GF-PILATES-FLAG ELSE MOVE 0 TO GF-PILATES-FLAG.
031600     IF GM-SPINNING-YES
031700         MOVE 1 TO GF-SPINNING-FLAG
031800     ELSE
031900         MOVE 0 TO GF-SPINNING-FLAG.
032000     COMPUTE GF-NUM-CLASSES-ENROLLED =
032100             GF-ZUMBA-FLAG + GF-BODY-PUMP-FLAG
032200           + GF-PILATES-FLAG + GF-SPINNING-FLAG.
032300
032400     IF GM-MEMBERSHIP-END-DATE = ZERO
032500         MOVE 0 TO GF-CHURNED-SW
032600         MOVE WS-AS-OF-DATE TO WS-ACTIVITY-END-DATE
032700     ELSE
032800         MOVE 1 TO GF-CHURNED-SW
032900         MOVE GM-MEMBERSHIP-END-DATE TO WS-ACTIVITY-END-DATE.
033000
033100     COMPUTE GF-TOTAL-VISITS = WS-GROUP-COUNT.
033200     MOVE WS-GROUP-COUNT TO WS-TOTAL-VISITS-N.
033300
033400     MOVE "D" TO DU-FUNCTION-SW.
033500     MOVE WS-ACTIVITY-END-DATE TO DU-DATE-1.
033600     MOVE GM-REGISTRATION-DATE TO DU-DATE-2.
033700     CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD.      060998DP
033800     COMPUTE WS-DURATION-MONTHS = DU-DAY-DIFF / 30.
033900     IF WS-DURATION-MONTHS < 1
034000         MOVE 1 TO WS-DURATION-MONTHS.
034100     MOVE WS-DURATION-MONTHS TO GF-MEMBERSHIP-DURATION-MOS.
034200
034300     IF WS-GROUP-COUNT = ZERO
034400         MOVE "D" TO DU-FUNCTION-SW
034500         MOVE WS-AS-OF-DATE TO DU-DATE-1
034600         MOVE GM-REGISTRATION-DATE TO DU-DATE-2
034700         CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD
034800         MOVE DU-DAY-DIFF TO WS-DAYS-SINCE-LAST
034900     ELSE
035000         PERFORM 410-ANALYZE-ONE-VISIT THRU 410-EXIT
035100             VARYING VG-IDX FROM 1 BY 1
035200             UNTIL VG-IDX > WS-GROUP-COUNT
035300         MOVE "D" TO DU-FUNCTION-SW
035400         MOVE WS-AS-OF-DATE TO DU-DATE-1
035500         MOVE VG-ENTRY-DATE(WS-GROUP-COUNT) TO DU-DATE-2
035600         CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD
035700         MOVE DU-DAY-DIFF TO WS-DAYS-SINCE-LAST.
035800     MOVE WS-DAYS-SINCE-LAST TO GF-DAYS-SINCE-LAST-VISIT.
035900     MOVE WS-LAST-30-COUNT TO GF-VISITS-LAST-30-DAYS.
036000     MOVE WS-LAST-60-COUNT TO GF-VISITS-LAST-60-DAYS.
036100     MOVE WS-LAST-90-COUNT TO GF-VISITS-LAST-90-DAYS.
036200     COMPUTE GF-VISIT-FREQUENCY-TREND =
036300             WS-LAST-30-COUNT - WS-TREND-WINDOW-COUNT.
036400
036500     PERFORM 420-COMPUTE-AVERAGES THRU 420-EXIT.
036600     PERFORM 430-COMPUTE-STD-DEV THRU 430-EXIT.
036700     PERFORM 440-COMPUTE-PERCENTAGES THRU 440-EXIT.
036800 400-EXIT.
036900     EXIT.
037000
037100*----------------------------------------------------------------
037200* ONE PASS OVER THE GROUP TABLE - ALREADY IN ENTRY-TIME SEQUENCE
037300* SINCE THE VISITS FILE ARRIVES SORTED - PICKS UP THE SESSION
037400* DURATION, PEAK-HOUR/WEEKEND FLAGS, THE 30/60/90-DAY WINDOW
037500* COUNTS AND THE DAY-TO-DAY GAP SEQUENCE FOR THE STD-DEV CALC.
037600*----------------------------------------------------------------
037700 410-ANALYZE-ONE-VISIT.
037800     COMPUTE WS-SUM-DURATION = WS-SUM-DURATION
037900           + ((VG-EXIT-HH(VG-IDX) * 60) + VG-EXIT-MI(VG-IDX))
038000           - ((VG-ENTRY-HH(VG-IDX) * 60) + VG-ENTRY-MI(VG-IDX)).
038100
038200     IF VG-ENTRY-HH(VG-IDX) = 17 OR
038300        VG-ENTRY-HH(VG-IDX) = 18 OR
038400        VG-ENTRY-HH(VG-IDX) = 19
038500         ADD 1 TO WS-PEAK-HOUR-COUNT.
038600
038700     MOVE "W" TO DU-FUNCTION-SW.
038800     MOVE VG-ENTRY-DATE(VG-IDX) TO DU-DATE-1.
038900     MOVE ZERO TO DU-DATE-2.
039000     CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD.
039100     IF DU-DAY-OF-WEEK = 5 OR DU-DAY-OF-WEEK = 6
039200         ADD 1 TO WS-WEEKEND-COUNT.
039300
039400     MOVE "D" TO DU-FUNCTION-SW.
039500     MOVE WS-AS-OF-DATE TO DU-DATE-1.
039600     MOVE VG-ENTRY-DATE(VG-IDX) TO DU-DATE-2.
039700     CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD.
039800     IF DU-DAY-DIFF NOT < ZERO
039900         IF DU-DAY-DIFF NOT > 30
040000             ADD 1 TO WS-LAST-30-COUNT.
040100         IF DU-DAY-DIFF NOT > 60
040200             ADD 1 TO WS-LAST-60-COUNT.
040300         IF DU-DAY-DIFF NOT > 90
040400             ADD 1 TO WS-LAST-90-COUNT.
040500         IF DU-DAY-DIFF NOT < 31 AND NOT > 60
040600             ADD 1 TO WS-TREND-WINDOW-COUNT.
040700
040800     IF VG-IDX > 1
040900         MOVE "D" TO DU-FUNCTION-SW
041000         MOVE VG-ENTRY-DATE(VG-IDX) TO DU-DATE-1
041100         MOVE VG-ENTRY-DATE(VG-IDX - 1) TO DU-DATE-2
041200         CALL "DTEUTIL" USING DATE-UTIL-LINK-AREA, DU-RETURN-CD
041300         MOVE DU-DAY-DIFF TO WS-ONE-GAP
041400         ADD 1 TO WS-GAP-COUNT
041500         ADD WS-ONE-GAP TO WS-SUM-GAP
041600         COMPUTE WS-SUM-GAP-SQ =
041700                 WS-SUM-GAP-SQ + (WS-ONE-GAP * WS-ONE-GAP).
041800 410-EXIT.
041900     EXIT.
042000
042100 420-COMPUTE-AVERAGES.
042200     IF WS-GROUP-COUNT = ZERO
042300         MOVE ZERO TO GF-AVG-SESSION-DURATION
042400     ELSE
042500*  COMPUTE ROUNDED STRAIGHT INTO THE 2-DECIMAL FIELD - A PLAIN   022403DP
042600*  MOVE OUT OF A WORK FIELD ONLY TRUNCATES.  SAME FIX APPLIED    022403DP
042700*  BELOW AND IN 430/440.                                        022403DP
042800         COMPUTE GF-AVG-SESSION-DURATION ROUNDED =
042900                 WS-SUM-DURATION / WS-TOTAL-VISITS-N
043000     END-IF.
043100
043200     COMPUTE GF-VISITS-PER-MONTH ROUNDED =
043300             WS-TOTAL-VISITS-N / WS-DURATION-MONTHS.
043400 420-EXIT.
043500     EXIT.
043600
043700*----------------------------------------------------------------
043800* POPULATION STANDARD DEVIATION OF THE VISIT-TO-VISIT GAPS -
043900* SQRT( MEAN(GAP SQUARED) MINUS MEAN(GAP) SQUARED ) - BY 20
044000* PASSES OF NEWTON'S METHOD RATHER THAN A LIBRARY SQRT FUNCTION.
044100*----------------------------------------------------------------
044200 430-COMPUTE-STD-DEV.
044300     IF WS-GAP-COUNT < 2
044400         MOVE ZERO TO GF-AVG-DAYS-BETWEEN-VISITS
044500         MOVE ZERO TO GF-STD-DAYS-BETWEEN-VISITS
044600     ELSE
044700         COMPUTE WS-MEAN-GAP ROUNDED = WS-SUM-GAP / WS-GAP-COUNT
044800         COMPUTE WS-MEAN-GAP-SQ ROUNDED =
044900                 WS-SUM-GAP-SQ / WS-GAP-COUNT
045000         COMPUTE WS-VARIANCE ROUNDED =
045100                 WS-MEAN-GAP-SQ - (WS-MEAN-GAP * WS-MEAN-GAP)
045200         IF WS-VARIANCE < ZERO
045300             MOVE ZERO TO WS-VARIANCE
045400         END-IF
045500         PERFORM 435-NEWTON-SQRT THRU 435-EXIT
045600*  COMPUTE ROUNDED, NOT A PLAIN MOVE, NARROWING THE WORK FIELD    022403DP
045700*  DOWN TO THE REPORT PRECISION - SEE 420 ABOVE.                  022403DP
045800         COMPUTE GF-AVG-DAYS-BETWEEN-VISITS ROUNDED = WS-MEAN-GAP
045900         COMPUTE GF-STD-DAYS-BETWEEN-VISITS  ROUNDED = WS-STD-DEV.
046000 430-EXIT.
046100     EXIT.
046200
046300 435-NEWTON-SQRT.
046400     IF WS-VARIANCE = ZERO
046500         MOVE ZERO TO WS-STD-DEV
046600     ELSE
046700         MOVE WS-VARIANCE TO WS-SQRT-X
046800         IF WS-SQRT-X < 1
046900             MOVE 1 TO WS-SQRT-X
047000         END-IF
047100         PERFORM 438-NEWTON-STEP THRU 438-EXIT
047200             VARYING WS-NEWTON-CT FROM 1 BY 1
047300             UNTIL WS-NEWTON-CT > 20
047400         MOVE WS-SQRT-X TO WS-STD-DEV.
047500 435-EXIT.
047600     EXIT.
047700
047800 438-NEWTON-STEP.
047900     COMPUTE WS-SQRT-X ROUNDED =
048000             (WS-SQRT-X + (WS-VARIANCE / WS-SQRT-X)) / 2.
048100 438-EXIT.
048200     EXIT.
048300
048400 440-COMPUTE-PERCENTAGES.
048500     IF WS-GROUP-COUNT = ZERO
048600         MOVE ZERO TO GF-PCT-PEAK-HOUR-VISITS
048700         MOVE ZERO TO GF-PCT-WEEKEND-VISITS
048800     ELSE
048900         COMPUTE GF-PCT-PEAK-HOUR-VISITS ROUNDED =
049000                 WS-PEAK-HOUR-COUNT / WS-TOTAL-VISITS-N
049100         COMPUTE GF-PCT-WEEKEND-VISITS ROUNDED =
049200                 WS-WEEKEND-COUNT / WS-TOTAL-VISITS-N.
049300 440-EXIT.
049400     EXIT.
049500
049600 500-WRITE-FEATURE-REC.
049700     MOVE "500-WRITE-FEATURE-REC" TO PARA-NAME.
049800     WRITE FD-FEATURES-REC FROM GYM-FEATURE-REC.
049900     ADD +1 TO FEATURES-WRITTEN.
050000 500-EXIT.
050100     EXIT.
050200
050300 700-CLOSE-FILES.
050400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
050500     CLOSE PARMCRD-FILE, MEMBERS-FILE, VISITS-FILE,
050600           FEATURES-FILE, SYSOUT.
050700 700-EXIT.
050800     EXIT.
050900
051000 900-CLEANUP.
051100     MOVE "900-CLEANUP" TO PARA-NAME.
051200     PERFORM 950-DRAIN-REMAINING-VISITS THRU 950-EXIT
051300         UNTIL NO-MORE-VISITS.
051400
051500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051600
051700     DISPLAY "** MEMBERS READ **".
051800     DISPLAY MEMBERS-READ.
051900     DISPLAY "** VISITS READ **".
052000     DISPLAY VISITS-READ.
052100     DISPLAY "** FEATURE RECORDS WRITTEN **".
052200     DISPLAY FEATURES-WRITTEN.
052300     DISPLAY "** ORPHAN VISITS SKIPPED **".
052400     DISPLAY ORPHAN-VISITS.
052500     DISPLAY "******** NORMAL END OF JOB FEATENG ********".
052600 900-EXIT.
052700     EXIT.
052800
052900 950-DRAIN-REMAINING-VISITS.
053000     ADD +1 TO ORPHAN-VISITS.
053100     PERFORM 220-READ-NEXT-VISIT THRU 220-EXIT.
053200 950-EXIT.
053300     EXIT.
053400
053500 1000-ABEND-RTN.
053600     WRITE SYSOUT-REC FROM ABEND-REC.
053700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
053800     DISPLAY "*** ABNORMAL END OF JOB-FEATENG ***" UPON CONSOLE.
053900     DIVIDE ZERO-VAL INTO ONE-VAL.
