000100******************************************************************
000200* GYM RETENTION SYSTEM - COMMON ABEND-TRACE WORK AREA            *
000300* COPIED INTO EVERY BATCH PROGRAM IN THIS SUITE SO A FATAL       *
000400* CONDITION CAN BE TRACED TO THE PARAGRAPH THAT RAISED IT AND    *
000500* DUMPED TO SYSOUT BEFORE THE FORCED ABEND.                      *
000600******************************************************************
000700* MAINTENANCE HISTORY                                            *
000800*   03/14/94  RSC  ORIGINAL WORK AREA, LIFTED FROM THE BILLING   *
000900*                  SUITE'S ABEND CONVENTION                      *
001000*   06/09/98  DWP  Y2K REVIEW - NO DATE FIELDS PRESENT           *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                   PIC X(30).
001400     05  ABEND-REASON                PIC X(60).
001500     05  ACTUAL-VAL                  PIC S9(9).
001600     05  EXPECTED-VAL                PIC S9(9).
001700     05  ZERO-VAL                    PIC 9(01) VALUE ZERO.
001800     05  ONE-VAL                     PIC 9(01) VALUE 1.
001900     05  FILLER                      PIC X(08).
