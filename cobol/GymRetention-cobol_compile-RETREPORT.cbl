000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RETREPORT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* RETREPORT PRINTS THE PORTFOLIO-LEVEL RETENTION REPORT MEMBER   *
001000* SERVICES REVIEWS EVERY MONDAY MORNING - OVERVIEW COUNTS, THE   *
001100* RISK-SCORE DISTRIBUTION RISKSCORE PRODUCED, THE TOP TEN        *
001200* MEMBERS MOST LIKELY TO LAPSE, AND A CHURNED-VS-ACTIVE          *
001300* COMPARISON ACROSS THE KEY ACTIVITY FEATURES.  THIS IS A        *
001400* PORTFOLIO REPORT - THERE IS NO PER-MEMBER CONTROL BREAK.       *
001500******************************************************************
001600* MAINTENANCE HISTORY                                            *
001700*   01/23/88  JS   ORIGINAL PROGRAM                              *
001800*   11/02/95  RSC  ADDED CLASS-ENROLLMENT COMPARISON ROW         *
001900*   05/18/97  MDK  RISK-DISTRIBUTION SECTION ADDED FOLLOWING     *
002000*                  ROLL-OUT OF THE RULE-BASED RISKSCORE JOB      *
002100*   06/09/98  DWP  Y2K REVIEW - AS-OF DATE HEADER USES 4-DIGIT   *
002200*                  YEAR THROUGHOUT                               *
002300*   03/11/99  JS   TOP-10 SECTION NOW TRUSTS RISKS FILE ORDER    *
002400*                  INSTEAD OF RE-SORTING (TRK-1178)              *
002500*   02/17/03  LMF  RAISED WORKING TABLES FROM 500 TO 1000 ROWS   *
002600*   02/28/03  DWP  SIX OF THE PRINT-LINE GROUPS DID NOT TOTAL    *
002700*                  132 BYTES AGAINST RPT-REC - SOME RAN LONG AND *
002800*                  WERE SILENTLY TRUNCATED ON WRITE, OTHERS RAN  *
002900*                  SHORT AND LEFT GARBAGE PAST THE PRINT AREA.   *
003000*                  EVERY GROUP'S TRAILING FILLER RE-COUNTED.     *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT MEMBERS-FILE
004600     ASSIGN TO UT-S-MEMBERS
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS MF-STATUS.
004900
005000     SELECT FEATURES-FILE
005100     ASSIGN TO UT-S-FEATURES
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS FF-STATUS.
005400
005500     SELECT RISKS-FILE
005600     ASSIGN TO UT-S-RISKS
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS RF-STATUS.
005900
006000     SELECT PARMCRD-FILE
006100     ASSIGN TO UT-S-PARMCRD
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS PF-STATUS.
006400
006500     SELECT RETENTION-RPT
006600     ASSIGN TO UT-S-RETRPT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RP-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC              PIC X(130).
007900
008000 FD  MEMBERS-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 36 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS FD-MEMBERS-REC.
008600 01  FD-MEMBERS-REC           PIC X(36).
008700
008800 FD  FEATURES-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 110 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS FD-FEATURES-REC.
009400 01  FD-FEATURES-REC          PIC X(110).
009500
009600 FD  RISKS-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 17 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-RISKS-REC.
010200 01  FD-RISKS-REC             PIC X(17).
010300
010400 FD  PARMCRD-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 80 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-PARMCRD-REC.
011000 01  FD-PARMCRD-REC           PIC X(80).
011100
011200 FD  RETENTION-RPT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS RPT-REC.
011800 01  RPT-REC                  PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100 01  FILE-STATUS-CODES.
012200     05  MF-STATUS               PIC X(2).
012300         88  MF-OK                VALUE "00".
012400     05  FF-STATUS               PIC X(2).
012500         88  FF-OK                VALUE "00".
012600     05  RF-STATUS               PIC X(2).
012700         88  RF-OK                VALUE "00".
012800     05  PF-STATUS               PIC X(2).
012900         88  PF-OK                VALUE "00".
013000     05  RP-STATUS               PIC X(2).
013100         88  RP-OK                VALUE "00".
013200
013300 COPY MEMBREC.
013400 COPY FEATREC.
013500 COPY RISKREC.
013600
013700 01  WS-CONTROL-CARD.
013800     05  CC-AS-OF-DATE.
013900         10  CC-AS-OF-CCYY       PIC 9(04).
014000         10  CC-AS-OF-MM         PIC 9(02).
014100         10  CC-AS-OF-DD         PIC 9(02).
014200     05  CC-AS-OF-DATE-R  REDEFINES CC-AS-OF-DATE PIC 9(08).
014300     05  FILLER                  PIC X(72).
014400
014500 77  MORE-MEMBERS-SW             PIC X(1) VALUE SPACE.
014600     88  NO-MORE-MEMBERS         VALUE "N".
014700 77  MORE-FEATURES-SW            PIC X(1) VALUE SPACE.
014800     88  NO-MORE-FEATURES        VALUE "N".
014900 77  MORE-RISKS-SW               PIC X(1) VALUE SPACE.
015000     88  NO-MORE-RISKS           VALUE "N".
015100
015200 01  WS-RISK-TABLE.
015300     05  RISK-ENTRY OCCURS 1000 TIMES INDEXED BY RK-IDX.          021703LM
015400         10  RK-USER-ID          PIC 9(05).
015500         10  RK-CHURN-RISK       PIC 9V9(4).
015600         10  RK-CHURN-RISK-R  REDEFINES RK-CHURN-RISK.
015700             15  RK-CHURN-WHOLE  PIC 9(01).
015800             15  RK-CHURN-FRACT  PIC 9(04).
015900         10  RK-RISK-LEVEL       PIC X(06).
016000
016100 01  COUNTERS-AND-ACCUMULATORS.
016200     05  TOTAL-MEMBERS           PIC S9(9) COMP.
016300     05  TOTAL-VISITS            PIC S9(9) COMP.
016400     05  ACTIVE-MEMBERS          PIC S9(9) COMP.
016500     05  CHURNED-MEMBERS         PIC S9(9) COMP.
016600     05  MEMBERS-AT-RISK         PIC S9(9) COMP.
016700     05  SCORED-COUNT            PIC S9(9) COMP.
016800     05  HIGH-COUNT              PIC S9(9) COMP.
016900     05  MEDIUM-COUNT            PIC S9(9) COMP.
017000     05  LOW-COUNT               PIC S9(9) COMP.
017100
017200 01  COMPARE-ACCUMULATORS.
017300     05  CHURNED-N               PIC S9(9) COMP.
017400     05  ACTIVE-N                PIC S9(9) COMP.
017500     05  SUM-VPM-CHURNED         PIC S9(9)V9(6) COMP-3.
017600     05  SUM-VPM-ACTIVE          PIC S9(9)V9(6) COMP-3.
017700     05  SUM-DSLV-CHURNED        PIC S9(9)V9(6) COMP-3.
017800     05  SUM-DSLV-ACTIVE         PIC S9(9)V9(6) COMP-3.
017900     05  SUM-ASD-CHURNED         PIC S9(9)V9(6) COMP-3.
018000     05  SUM-ASD-ACTIVE          PIC S9(9)V9(6) COMP-3.
018100     05  SUM-TREND-CHURNED       PIC S9(9)V9(6) COMP-3.
018200     05  SUM-TREND-ACTIVE        PIC S9(9)V9(6) COMP-3.
018300     05  SUM-CLASSES-CHURNED     PIC S9(9)V9(6) COMP-3.
018400     05  SUM-CLASSES-ACTIVE      PIC S9(9)V9(6) COMP-3.
018500
018600 01  COMPARE-WORK-FIELDS.
018700     05  WS-COMPARE-SUM-CHURNED  PIC S9(9)V9(6) COMP-3.
018800     05  WS-COMPARE-SUM-ACTIVE   PIC S9(9)V9(6) COMP-3.
018900     05  WS-MEAN-CHURNED         PIC S9(5)V9(2) COMP-3.
019000     05  WS-MEAN-ACTIVE          PIC S9(5)V9(2) COMP-3.
019100     05  WS-CHURN-RATE-PCT       PIC 9(03)V9(02) COMP-3.
019200     05  WS-DIST-RAW-COUNT       PIC S9(9) COMP.
019300     05  WS-DIST-PCT             PIC 9(03)V9(02) COMP-3.
019400
019500 01  IDX-WORK-FIELDS.
019600     05  WS-SORT-OUTER           PIC 9(4) COMP.
019700     05  WS-SORT-INNER           PIC 9(4) COMP.
019800     05  WS-TOP-COUNT            PIC 9(2) COMP.
019900     05  WS-SWAP-USER-ID         PIC 9(5).
020000     05  WS-SWAP-CHURN-RISK      PIC 9V9(4).
020100     05  WS-SWAP-RISK-LEVEL      PIC X(6).
020200
020300*  GROUP MUST TOTAL 132 TO MATCH RPT-REC - IT WAS RUNNING 2      022803DP
020400*  BYTES LONG AND WRITE WAS SILENTLY TRUNCATING IT.              022803DP
020500 01  WS-HDR-REC.
020600     05  FILLER                  PIC X(1)  VALUE SPACE.
020700     05  FILLER                  PIC X(35) VALUE
020800         "GYM MEMBER RETENTION REPORT".
020900     05  FILLER                  PIC X(15) VALUE "AS OF DATE: ".
021000     05  HDR-AS-OF-CCYY          PIC 9(04).
021100     05  FILLER                  PIC X(1)  VALUE "-".
021200     05  HDR-AS-OF-MM            PIC 9(02).
021300     05  FILLER                  PIC X(1)  VALUE "-".
021400     05  HDR-AS-OF-DD            PIC 9(02).
021500     05  FILLER                  PIC X(71) VALUE SPACES.
021600
021700 01  WS-BLANK-LINE.
021800     05  FILLER                  PIC X(132) VALUE SPACES.
021900
022000 01  WS-SECTION-HDR.
022100     05  FILLER                  PIC X(3)   VALUE SPACES.
022200     05  SECTION-TITLE-O         PIC X(60).
022300     05  FILLER                  PIC X(69)  VALUE SPACES.
022400
022500 01  WS-OVERVIEW-LINE.
022600     05  FILLER                  PIC X(3)   VALUE SPACES.
022700     05  OVERVIEW-LABEL-O        PIC X(30).
022800     05  OVERVIEW-VALUE-O        PIC Z(4)9.
022900     05  FILLER                  PIC X(94)  VALUE SPACES.
023000
023100 01  WS-OVERVIEW-PCT-LINE.
023200     05  FILLER                  PIC X(3)   VALUE SPACES.
023300     05  OVERVIEW-PCT-LABEL-O    PIC X(30).
023400     05  OVERVIEW-PCT-VALUE-O    PIC ZZ9.99.
023500     05  FILLER                  PIC X(93)  VALUE SPACES.
023600
023700 01  WS-DIST-LINE.
023800     05  FILLER                  PIC X(3)   VALUE SPACES.
023900     05  DIST-LEVEL-O            PIC X(10).
024000     05  FILLER                  PIC X(4)   VALUE SPACES.
024100     05  DIST-COUNT-O            PIC Z(4)9.
024200     05  FILLER                  PIC X(4)   VALUE SPACES.
024300     05  DIST-PCT-O              PIC ZZ9.99.
024400     05  FILLER                  PIC X(1)   VALUE "%".
024500     05  FILLER                  PIC X(99)  VALUE SPACES.
024600
024700 01  WS-TOPRISK-HDR.
024800     05  FILLER                  PIC X(3)   VALUE SPACES.
024900     05  FILLER                  PIC X(9)   VALUE "USER-ID".
025000     05  FILLER                  PIC X(3)   VALUE SPACES.
025100     05  FILLER                  PIC X(12)  VALUE "RISK-SCORE".
025200     05  FILLER                  PIC X(3)   VALUE SPACES.
025300     05  FILLER                  PIC X(10)  VALUE "RISK-LEVEL".
025400     05  FILLER                  PIC X(92)  VALUE SPACES.
025500
025600 01  WS-TOPRISK-LINE.
025700     05  FILLER                  PIC X(3)   VALUE SPACES.
025800     05  TOPRISK-USERID-O        PIC 9(05).
025900     05  FILLER                  PIC X(7)   VALUE SPACES.
026000     05  TOPRISK-SCORE-O         PIC 9.9(4).
026100     05  FILLER                  PIC X(7)   VALUE SPACES.
026200     05  TOPRISK-LEVEL-O         PIC X(06).
026300     05  FILLER                  PIC X(98)  VALUE SPACES.
026400
026500 01  WS-TOPRISK-TRAILER.
026600     05  FILLER                  PIC X(3)   VALUE SPACES.
026700     05  FILLER                  PIC X(28)  VALUE
026800         "TOTAL HIGH-RISK MEMBERS:".
026900     05  TOPRISK-HIGH-TOTAL-O    PIC Z(4)9.
027000     05  FILLER                  PIC X(96)  VALUE SPACES.
027100
027200 01  WS-COMPARE-HDR.
027300     05  FILLER                  PIC X(3)   VALUE SPACES.
027400     05  FILLER                  PIC X(30)  VALUE "FEATURE".
027500     05  FILLER                  PIC X(14)  VALUE "CHURNED MEAN".
027600     05  FILLER                  PIC X(13)  VALUE "ACTIVE MEAN".
027700     05  FILLER                  PIC X(8)   VALUE "DIFF %".
027800     05  FILLER                  PIC X(64)  VALUE SPACES.
027900
028000 01  WS-COMPARE-LINE.
028100*  022803DP - COMPARE-LINE, TOPRISK-LINE, HDR-REC, OVERVIEW-LINE, 022803DP
028200*  OVERVIEW-PCT-LINE AND DIST-LINE WERE ALL OFF THE 132-BYTE     022803DP
028300*  RPT-REC TOTAL BY A FEW BYTES EACH - EVERY TRAILING FILLER IN  022803DP
028400*  THIS PROGRAM'S PRINT-LINE GROUPS WAS RE-COUNTED THIS PASS.    022803DP
028500     05  FILLER                  PIC X(3)   VALUE SPACES.
028600     05  COMPARE-FEATURE-O       PIC X(30).
028700     05  COMPARE-CHURNED-O       PIC ZZZ9.99.
028800     05  FILLER                  PIC X(6)   VALUE SPACES.
028900     05  COMPARE-ACTIVE-O        PIC ZZZ9.99.
029000     05  FILLER                  PIC X(5)   VALUE SPACES.
029100     05  COMPARE-DIFF-O          PIC +ZZ9.9.
029200     05  FILLER                  PIC X(68)  VALUE SPACES.
029300
029400 01  WS-TRAILER-LINE.
029500     05  FILLER                  PIC X(3)   VALUE SPACES.
029600     05  FILLER                  PIC X(20)  VALUE
029700         "*** END OF REPORT ***".
029800     05  FILLER                  PIC X(109) VALUE SPACES.
029900
030000 01  PCT-DIFF-LINK-AREA.
030100     05  PD-CHURNED-MEAN         PIC S9(5)V9(2) COMP-3.
030200     05  PD-ACTIVE-MEAN          PIC S9(5)V9(2) COMP-3.
030300     05  PD-PCT-DIFFERENCE       PIC S9(3)V9(1) COMP-3.
030400 77  PD-RETURN-CD                PIC 9(4) COMP.
030500
030600 COPY ABENDWS.
030700
030800 PROCEDURE DIVISION.
030900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031000     PERFORM 200-LOAD-TABLES THRU 200-EXIT.
031100     PERFORM 400-SORT-RISK-TABLE THRU 400-EXIT.
031200     PERFORM 700-WRITE-OVERVIEW-SECTION THRU 700-EXIT.
031300     PERFORM 720-WRITE-DISTRIBUTION-SECTION THRU 720-EXIT.
031400     PERFORM 740-WRITE-TOP-RISK-SECTION THRU 740-EXIT.
031500     PERFORM 760-WRITE-COMPARISON-SECTION THRU 760-EXIT.
031600     PERFORM 790-WRITE-REPORT-TRAILER THRU 790-EXIT.
031700     PERFORM 900-CLEANUP THRU 900-EXIT.
031800     MOVE ZERO TO RETURN-CODE.
031900     GOBACK.
032000
032100 000-HOUSEKEEPING.
032200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032300     DISPLAY "******** BEGIN JOB RETREPORT ********".
032400     OPEN INPUT MEMBERS-FILE, FEATURES-FILE, RISKS-FILE,
032500                PARMCRD-FILE.
032600     OPEN OUTPUT RETENTION-RPT, SYSOUT.
032700     INITIALIZE COUNTERS-AND-ACCUMULATORS, COMPARE-ACCUMULATORS.
032800
032900     READ PARMCRD-FILE INTO WS-CONTROL-CARD
033000         AT END
033100         MOVE "** MISSING CONTROL CARD - AS-OF DATE REQUIRED"
033200                                  TO ABEND-REASON
033300         GO TO 1000-ABEND-RTN
033400     END-READ.
033500 000-EXIT.
033600     EXIT.
033700
033800*----------------------------------------------------------------
033900* ONE PASS OVER EACH INPUT FILE - NO CONTROL BREAK IS NEEDED,
034000* THIS IS A PORTFOLIO REPORT, NOT A PER-MEMBER DETAIL LISTING.
034100*----------------------------------------------------------------
034200 200-LOAD-TABLES.
034300     MOVE "200-LOAD-TABLES" TO PARA-NAME.
034400
034500     READ MEMBERS-FILE INTO GYM-MEMBER-REC
034600         AT END MOVE "N" TO MORE-MEMBERS-SW
034700     END-READ.
034800     PERFORM 210-COUNT-ONE-MEMBER THRU 210-EXIT
034900         UNTIL NO-MORE-MEMBERS.
035000
035100     READ FEATURES-FILE INTO GYM-FEATURE-REC
035200         AT END MOVE "N" TO MORE-FEATURES-SW
035300     END-READ.
035400     PERFORM 220-ACCUM-ONE-FEATURE THRU 220-EXIT
035500         UNTIL NO-MORE-FEATURES.
035600
035700     READ RISKS-FILE INTO GYM-RISK-REC
035800         AT END MOVE "N" TO MORE-RISKS-SW
035900     END-READ.
036000     PERFORM 230-LOAD-ONE-RISK THRU 230-EXIT
036100         UNTIL NO-MORE-RISKS.
036200 200-EXIT.
036300     EXIT.
036400
036500 210-COUNT-ONE-MEMBER.
036600     ADD +1 TO TOTAL-MEMBERS.
036700     READ MEMBERS-FILE INTO GYM-MEMBER-REC
036800         AT END MOVE "N" TO MORE-MEMBERS-SW
036900     END-READ.
037000 210-EXIT.
037100     EXIT.
037200
037300 220-ACCUM-ONE-FEATURE.
037400     ADD GF-TOTAL-VISITS TO TOTAL-VISITS.
037500     IF GF-IS-CHURNED
037600         ADD +1 TO CHURNED-MEMBERS
037700         ADD +1 TO CHURNED-N
037800         ADD GF-VISITS-PER-MONTH        TO SUM-VPM-CHURNED
037900         ADD GF-DAYS-SINCE-LAST-VISIT   TO SUM-DSLV-CHURNED
038000         ADD GF-AVG-SESSION-DURATION    TO SUM-ASD-CHURNED
038100         ADD GF-VISIT-FREQUENCY-TREND   TO SUM-TREND-CHURNED
038200         ADD GF-NUM-CLASSES-ENROLLED    TO SUM-CLASSES-CHURNED
038300     ELSE
038400         ADD +1 TO ACTIVE-MEMBERS
038500         ADD +1 TO ACTIVE-N
038600         ADD GF-VISITS-PER-MONTH        TO SUM-VPM-ACTIVE
038700         ADD GF-DAYS-SINCE-LAST-VISIT   TO SUM-DSLV-ACTIVE
038800         ADD GF-AVG-SESSION-DURATION    TO SUM-ASD-ACTIVE
038900         ADD GF-VISIT-FREQUENCY-TREND   TO SUM-TREND-ACTIVE
039000         ADD GF-NUM-CLASSES-ENROLLED    TO SUM-CLASSES-ACTIVE.
039100
039200     READ FEATURES-FILE INTO GYM-FEATURE-REC
039300         AT END MOVE "N" TO MORE-FEATURES-SW
039400     END-READ.
039500 220-EXIT.
039600     EXIT.
039700
039800 230-LOAD-ONE-RISK.
039900     IF SCORED-COUNT >= 1000
040000         MOVE "** RISK TABLE FULL - RAISE THE 1000 LIMIT"
040100                                  TO ABEND-REASON
040200         GO TO 1000-ABEND-RTN.
040300
040400     ADD +1 TO SCORED-COUNT.
040500     MOVE GR-USER-ID    TO RK-USER-ID(SCORED-COUNT).
040600     MOVE GR-CHURN-RISK TO RK-CHURN-RISK(SCORED-COUNT).
040700     MOVE GR-RISK-LEVEL TO RK-RISK-LEVEL(SCORED-COUNT).
040800
040900     EVALUATE GR-RISK-LEVEL
041000         WHEN "HIGH  "
041100             ADD +1 TO HIGH-COUNT
041200             ADD +1 TO MEMBERS-AT-RISK
041300         WHEN "MEDIUM"
041400             ADD +1 TO MEDIUM-COUNT
041500             ADD +1 TO MEMBERS-AT-RISK
041600         WHEN OTHER
041700             ADD +1 TO LOW-COUNT
041800     END-EVALUATE.
041900
042000     READ RISKS-FILE INTO GYM-RISK-REC
042100         AT END MOVE "N" TO MORE-RISKS-SW
042200     END-READ.
042300 230-EXIT.
042400     EXIT.
042500
042600*----------------------------------------------------------------
042700* THE RISKS FILE IS ALREADY IN DESCENDING SCORE ORDER (RISKSCORE
042800* GUARANTEES IT) - THIS RE-SORT IS A SAFETY NET ONLY, IN CASE A
042900* FUTURE JOB EVER FEEDS RETREPORT AN UNSORTED FILE.
043000*----------------------------------------------------------------
043100 400-SORT-RISK-TABLE.
043200     MOVE "400-SORT-RISK-TABLE" TO PARA-NAME.
043300     IF SCORED-COUNT > 1
043400         PERFORM 410-SORT-OUTER-PASS THRU 410-EXIT
043500             VARYING WS-SORT-OUTER FROM 2 BY 1
043600             UNTIL WS-SORT-OUTER > SCORED-COUNT.
043700 400-EXIT.
043800     EXIT.
043900
044000 410-SORT-OUTER-PASS.
044100     MOVE WS-SORT-OUTER TO WS-SORT-INNER.
044200     PERFORM 415-SORT-INNER-STEP THRU 415-EXIT
044300         UNTIL WS-SORT-INNER = 1.
044400 410-EXIT.
044500     EXIT.
044600
044700 415-SORT-INNER-STEP.
044800     IF RK-CHURN-RISK(WS-SORT-INNER - 1) <
044900        RK-CHURN-RISK(WS-SORT-INNER)
045000        OR (RK-CHURN-RISK(WS-SORT-INNER - 1) =
045100        RK-CHURN-RISK(WS-SORT-INNER)
045200        AND RK-USER-ID(WS-SORT-INNER - 1) > RK-USER-ID(WS-SORT-INNER))
045300         MOVE RK-USER-ID(WS-SORT-INNER)    TO WS-SWAP-USER-ID
045400         MOVE RK-CHURN-RISK(WS-SORT-INNER) TO WS-SWAP-CHURN-RISK
045500         MOVE RK-RISK-LEVEL(WS-SORT-INNER) TO WS-SWAP-RISK-LEVEL
045600         MOVE RK-USER-ID(WS-SORT-INNER - 1)
045700             TO RK-USER-ID(WS-SORT-INNER)
045800         MOVE RK-CHURN-RISK(WS-SORT-INNER - 1)
045900             TO RK-CHURN-RISK(WS-SORT-INNER)
046000         MOVE RK-RISK-LEVEL(WS-SORT-INNER - 1)
046100             TO RK-RISK-LEVEL(WS-SORT-INNER)
046200         MOVE WS-SWAP-USER-ID    TO RK-USER-ID(WS-SORT-INNER - 1)
046300         MOVE WS-SWAP-CHURN-RISK TO RK-CHURN-RISK(WS-SORT-INNER - 1)
046400         MOVE WS-SWAP-RISK-LEVEL TO RK-RISK-LEVEL(WS-SORT-INNER - 1)
046500         SUBTRACT 1 FROM WS-SORT-INNER
046600     ELSE
046700         MOVE 1 TO WS-SORT-INNER.
046800 415-EXIT.
046900     EXIT.
047000
047100 700-WRITE-OVERVIEW-SECTION.
047200     MOVE "700-WRITE-OVERVIEW-SECTION" TO PARA-NAME.
047300     MOVE CC-AS-OF-CCYY TO HDR-AS-OF-CCYY.
047400     MOVE CC-AS-OF-MM   TO HDR-AS-OF-MM.
047500     MOVE CC-AS-OF-DD   TO HDR-AS-OF-DD.
047600     WRITE RPT-REC FROM WS-HDR-REC
047700         AFTER ADVANCING NEXT-PAGE.
047800     WRITE RPT-REC FROM WS-BLANK-LINE.
047900
048000     MOVE "DATA OVERVIEW" TO SECTION-TITLE-O.
048100     WRITE RPT-REC FROM WS-SECTION-HDR
048200         AFTER ADVANCING 2.
048300
048400     MOVE "TOTAL MEMBERS" TO OVERVIEW-LABEL-O.
048500     MOVE TOTAL-MEMBERS TO OVERVIEW-VALUE-O.
048600     WRITE RPT-REC FROM WS-OVERVIEW-LINE
048700         AFTER ADVANCING 1.
048800
048900     MOVE "TOTAL VISITS" TO OVERVIEW-LABEL-O.
049000     MOVE TOTAL-VISITS TO OVERVIEW-VALUE-O.
049100     WRITE RPT-REC FROM WS-OVERVIEW-LINE
049200         AFTER ADVANCING 1.
049300
049400     MOVE "ACTIVE MEMBERS" TO OVERVIEW-LABEL-O.
049500     MOVE ACTIVE-MEMBERS TO OVERVIEW-VALUE-O.
049600     WRITE RPT-REC FROM WS-OVERVIEW-LINE
049700         AFTER ADVANCING 1.
049800
049900     MOVE "CHURNED MEMBERS" TO OVERVIEW-LABEL-O.
050000     MOVE CHURNED-MEMBERS TO OVERVIEW-VALUE-O.
050100     WRITE RPT-REC FROM WS-OVERVIEW-LINE
050200         AFTER ADVANCING 1.
050300
050400     IF TOTAL-MEMBERS = 0
050500         MOVE ZERO TO WS-CHURN-RATE-PCT
050600     ELSE
050700         COMPUTE WS-CHURN-RATE-PCT ROUNDED =
050800             (CHURNED-MEMBERS / TOTAL-MEMBERS) * 100.
050900     MOVE "CHURN RATE %" TO OVERVIEW-PCT-LABEL-O.
051000     MOVE WS-CHURN-RATE-PCT TO OVERVIEW-PCT-VALUE-O.
051100     WRITE RPT-REC FROM WS-OVERVIEW-PCT-LINE
051200         AFTER ADVANCING 1.
051300
051400     MOVE "MEMBERS AT RISK" TO OVERVIEW-LABEL-O.
051500     MOVE MEMBERS-AT-RISK TO OVERVIEW-VALUE-O.
051600     WRITE RPT-REC FROM WS-OVERVIEW-LINE
051700         AFTER ADVANCING 1.
051800 700-EXIT.
051900     EXIT.
052000
052100 720-WRITE-DISTRIBUTION-SECTION.
052200     MOVE "720-WRITE-DISTRIBUTION-SECTION" TO PARA-NAME.
052300     MOVE "RISK DISTRIBUTION" TO SECTION-TITLE-O.
052400     WRITE RPT-REC FROM WS-SECTION-HDR
052500         AFTER ADVANCING 2.
052600
052700     MOVE "HIGH"   TO DIST-LEVEL-O.
052800     MOVE HIGH-COUNT TO WS-DIST-RAW-COUNT, DIST-COUNT-O.
052900     PERFORM 725-COMPUTE-DIST-PCT THRU 725-EXIT.
053000     WRITE RPT-REC FROM WS-DIST-LINE
053100         AFTER ADVANCING 1.
053200
053300     MOVE "MEDIUM" TO DIST-LEVEL-O.
053400     MOVE MEDIUM-COUNT TO WS-DIST-RAW-COUNT, DIST-COUNT-O.
053500     PERFORM 725-COMPUTE-DIST-PCT THRU 725-EXIT.
053600     WRITE RPT-REC FROM WS-DIST-LINE
053700         AFTER ADVANCING 1.
053800
053900     MOVE "LOW"    TO DIST-LEVEL-O.
054000     MOVE LOW-COUNT TO WS-DIST-RAW-COUNT, DIST-COUNT-O.
054100     PERFORM 725-COMPUTE-DIST-PCT THRU 725-EXIT.
054200     WRITE RPT-REC FROM WS-DIST-LINE
054300         AFTER ADVANCING 1.
054400 720-EXIT.
054500     EXIT.
054600
054700 725-COMPUTE-DIST-PCT.
054800     IF SCORED-COUNT = 0
054900         MOVE ZERO TO DIST-PCT-O
055000     ELSE
055100         COMPUTE WS-DIST-PCT ROUNDED =
055200             (WS-DIST-RAW-COUNT / SCORED-COUNT) * 100
055300         MOVE WS-DIST-PCT TO DIST-PCT-O.
055400 725-EXIT.
055500     EXIT.
055600
055700 740-WRITE-TOP-RISK-SECTION.
055800     MOVE "740-WRITE-TOP-RISK-SECTION" TO PARA-NAME.
055900     MOVE "TOP 10 AT-RISK MEMBERS" TO SECTION-TITLE-O.
056000     WRITE RPT-REC FROM WS-SECTION-HDR
056100         AFTER ADVANCING 2.
056200     WRITE RPT-REC FROM WS-TOPRISK-HDR
056300         AFTER ADVANCING 1.
056400
056500     IF SCORED-COUNT > 10
056600         MOVE 10 TO WS-TOP-COUNT
056700     ELSE
056800         MOVE SCORED-COUNT TO WS-TOP-COUNT.
056900
057000     IF WS-TOP-COUNT > 0
057100         PERFORM 745-WRITE-ONE-TOP-LINE THRU 745-EXIT
057200             VARYING RK-IDX FROM 1 BY 1
057300             UNTIL RK-IDX > WS-TOP-COUNT.
057400
057500     MOVE HIGH-COUNT TO TOPRISK-HIGH-TOTAL-O.
057600     WRITE RPT-REC FROM WS-TOPRISK-TRAILER
057700         AFTER ADVANCING 1.
057800 740-EXIT.
057900     EXIT.
058000
058100 745-WRITE-ONE-TOP-LINE.
058200     MOVE RK-USER-ID(RK-IDX)    TO TOPRISK-USERID-O.
058300     MOVE RK-CHURN-RISK(RK-IDX) TO TOPRISK-SCORE-O.
058400     MOVE RK-RISK-LEVEL(RK-IDX) TO TOPRISK-LEVEL-O.
058500     WRITE RPT-REC FROM WS-TOPRISK-LINE
058600         AFTER ADVANCING 1.
058700 745-EXIT.
058800     EXIT.
058900
059000 760-WRITE-COMPARISON-SECTION.
059100     MOVE "760-WRITE-COMPARISON-SECTION" TO PARA-NAME.
059200     MOVE "CHURNED VS ACTIVE COMPARISON" TO SECTION-TITLE-O.
059300     WRITE RPT-REC FROM WS-SECTION-HDR
059400         AFTER ADVANCING 2.
059500     WRITE RPT-REC FROM WS-COMPARE-HDR
059600         AFTER ADVANCING 1.
059700
059800     MOVE "VISITS-PER-MONTH" TO COMPARE-FEATURE-O.
059900     MOVE SUM-VPM-CHURNED TO WS-COMPARE-SUM-CHURNED.
060000     MOVE SUM-VPM-ACTIVE  TO WS-COMPARE-SUM-ACTIVE.
060100     PERFORM 765-WRITE-ONE-COMPARE-LINE THRU 765-EXIT.
060200
060300     MOVE "DAYS-SINCE-LAST-VISIT" TO COMPARE-FEATURE-O.
060400     MOVE SUM-DSLV-CHURNED TO WS-COMPARE-SUM-CHURNED.
060500     MOVE SUM-DSLV-ACTIVE  TO WS-COMPARE-SUM-ACTIVE.
060600     PERFORM 765-WRITE-ONE-COMPARE-LINE THRU 765-EXIT.
060700
060800     MOVE "AVG-SESSION-DURATION-MIN" TO COMPARE-FEATURE-O.
060900     MOVE SUM-ASD-CHURNED TO WS-COMPARE-SUM-CHURNED.
061000     MOVE SUM-ASD-ACTIVE  TO WS-COMPARE-SUM-ACTIVE.
061100     PERFORM 765-WRITE-ONE-COMPARE-LINE THRU 765-EXIT.
061200
061300     MOVE "VISIT-FREQUENCY-TREND" TO COMPARE-FEATURE-O.
061400     MOVE SUM-TREND-CHURNED TO WS-COMPARE-SUM-CHURNED.
061500     MOVE SUM-TREND-ACTIVE  TO WS-COMPARE-SUM-ACTIVE.
061600     PERFORM 765-WRITE-ONE-COMPARE-LINE THRU 765-EXIT.
061700
061800     MOVE "NUM-CLASSES-ENROLLED" TO COMPARE-FEATURE-O.
061900     MOVE SUM-CLASSES-CHURNED TO WS-COMPARE-SUM-CHURNED.
062000     MOVE SUM-CLASSES-ACTIVE  TO WS-COMPARE-SUM-ACTIVE.
062100     PERFORM 765-WRITE-ONE-COMPARE-LINE THRU 765-EXIT.
062200 760-EXIT.
062300     EXIT.
062400
062500*  EACH COMPARISON ROW LOADS THE SUM-CHURNED/SUM-ACTIVE WORK
062600*  FIELDS BEFORE THIS PERFORM - KEEPS THE FIVE ROWS FROM NEEDING
062700*  FIVE ALMOST-IDENTICAL PARAGRAPHS.
062800 765-WRITE-ONE-COMPARE-LINE.
062900     IF CHURNED-N = 0
063000         MOVE ZERO TO WS-MEAN-CHURNED
063100     ELSE
063200         COMPUTE WS-MEAN-CHURNED ROUNDED =
063300             WS-COMPARE-SUM-CHURNED / CHURNED-N.
063400     IF ACTIVE-N = 0
063500         MOVE ZERO TO WS-MEAN-ACTIVE
063600     ELSE
063700         COMPUTE WS-MEAN-ACTIVE ROUNDED =
063800             WS-COMPARE-SUM-ACTIVE / ACTIVE-N.
063900
064000     MOVE WS-MEAN-CHURNED TO PD-CHURNED-MEAN, COMPARE-CHURNED-O.
064100     MOVE WS-MEAN-ACTIVE  TO PD-ACTIVE-MEAN, COMPARE-ACTIVE-O.
064200     CALL "PCTDIFF" USING PCT-DIFF-LINK-AREA, PD-RETURN-CD.
064300     MOVE PD-PCT-DIFFERENCE TO COMPARE-DIFF-O.
064400
064500     WRITE RPT-REC FROM WS-COMPARE-LINE
064600         AFTER ADVANCING 1.
064700 765-EXIT.
064800     EXIT.
064900
065000 790-WRITE-REPORT-TRAILER.
065100     MOVE "790-WRITE-REPORT-TRAILER" TO PARA-NAME.
065200     WRITE RPT-REC FROM WS-BLANK-LINE
065300         AFTER ADVANCING 2.
065400     WRITE RPT-REC FROM WS-TRAILER-LINE
065500         AFTER ADVANCING 1.
065600 790-EXIT.
065700     EXIT.
065800
065900 850-CLOSE-FILES.
066000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
066100     CLOSE MEMBERS-FILE, FEATURES-FILE, RISKS-FILE,
066200           PARMCRD-FILE, RETENTION-RPT, SYSOUT.
066300 850-EXIT.
066400     EXIT.
066500
066600 900-CLEANUP.
066700     MOVE "900-CLEANUP" TO PARA-NAME.
066800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066900     DISPLAY "** TOTAL MEMBERS / TOTAL VISITS **".
067000     DISPLAY TOTAL-MEMBERS.
067100     DISPLAY TOTAL-VISITS.
067200     DISPLAY "** SCORED-COUNT (HIGH/MEDIUM/LOW) **".
067300     DISPLAY SCORED-COUNT.
067400     DISPLAY HIGH-COUNT.
067500     DISPLAY MEDIUM-COUNT.
067600     DISPLAY LOW-COUNT.
067700     DISPLAY "******** NORMAL END OF JOB RETREPORT ********".
067800 900-EXIT.
067900     EXIT.
068000
068100 1000-ABEND-RTN.
068200     WRITE SYSOUT-REC FROM ABEND-REC.
068300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068400     DISPLAY "*** ABNORMAL END OF JOB-RETREPORT ***" UPON CONSOLE.
068500     DIVIDE ZERO-VAL INTO ONE-VAL.
