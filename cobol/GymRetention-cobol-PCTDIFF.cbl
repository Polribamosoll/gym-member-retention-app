000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PCTDIFF.
000400 AUTHOR. M D KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/18/97.
000700 DATE-COMPILED. 05/18/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CALLED BY RETREPORT ONCE PER ROW OF THE CHURNED-VS-ACTIVE      *
001100* COMPARISON SECTION - RETURNS THE PERCENT DIFFERENCE BETWEEN    *
001200* THE CHURNED-GROUP MEAN AND THE ACTIVE-GROUP MEAN PASSED IN.    *
001300******************************************************************
001400*   05/18/97  MDK  ORIGINAL SUBPROGRAM                           *
001500*   06/09/98  DWP  Y2K REVIEW - NO DATE FIELDS PRESENT           *
001600*   02/24/03  DWP  RESULT WAS ROUNDED INTO A WORK FIELD THEN     *
001700*                  MOVEd DOWN TO PD-PCT-DIFFERENCE, WHICH        *
001800*                  TRUNCATES - COMPUTE ROUNDED NOW TARGETS THE   *
001900*                  LINKAGE FIELD DIRECTLY                        *
002000*   02/28/03  DWP  BANNER REWRITTEN TO THE SHOP'S STANDARD BOXED *
002100*                  FORMAT - DROPPED THE @param TAGS, NEVER OUR   *
002200*                  HOUSE STYLE, AND ADDED THE PROGRAM DESCRIPTION*
002300*                  PARAGRAPH EVERY OTHER PROGRAM HERE CARRIES.   *
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600
003700 LINKAGE SECTION.
003800 01  PCT-DIFF-REC.
003900     05  PD-CHURNED-MEAN         PIC S9(5)V9(2) COMP-3.
004000     05  PD-ACTIVE-MEAN          PIC S9(5)V9(2) COMP-3.
004100     05  PD-PCT-DIFFERENCE       PIC S9(3)V9(1) COMP-3.
004200
004300 77  RETURN-CD                   PIC 9(4) COMP.
004400
004500 PROCEDURE DIVISION USING PCT-DIFF-REC, RETURN-CD.
004600*  A ZERO ACTIVE-MEMBER MEAN MAKES THE RATIO MEANINGLESS -
004700*  MEMBER SERVICES ASKED THAT WE PRINT A FLAT 0.0 RATHER THAN
004800*  BLOW UP THE REPORT WITH A DIVIDE EXCEPTION.
004900     IF PD-ACTIVE-MEAN = ZERO
005000         MOVE ZERO TO PD-PCT-DIFFERENCE
005100*  ROUNDED GOES STRAIGHT INTO PD-PCT-DIFFERENCE NOW - A MOVE     022403DP
005200*  OUT OF A WORK FIELD ONLY TRUNCATES THE TENTHS DIGIT.          022403DP
005300     ELSE
005400         COMPUTE PD-PCT-DIFFERENCE ROUNDED =
005500                 ( ( PD-CHURNED-MEAN - PD-ACTIVE-MEAN )
005600                   / PD-ACTIVE-MEAN ) * 100.
005700
005800     MOVE ZERO TO RETURN-CD.
005900     GOBACK.
