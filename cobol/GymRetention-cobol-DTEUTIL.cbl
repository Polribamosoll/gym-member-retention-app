000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTEUTIL.
000400 AUTHOR. R S CHEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 04/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* SHOP-STANDARD DAY-SERIAL DATE UTILITY.  CONVERTS A YYYYMMDD    *
001100* DATE TO A CALENDAR-CORRECT DAY-SERIAL NUMBER (LEAP YEARS       *
001200* INCLUDED) USING INTEGER ARITHMETIC ONLY - NO COBOL INTRINSIC   *
001300* DATE FUNCTIONS ARE USED SO THE ROUTINE COMPILES UNCHANGED ON   *
001400* THE OLDER COMPILERS THIS SHOP STILL RUNS SOME BATCH WINDOWS    *
001500* UNDER.  CALLERS ASK FOR A SERIAL, A DAY DIFFERENCE, OR A DAY-  *
001600* OF-WEEK BY SETTING DU-FUNCTION-SW BEFORE THE CALL.             *
001700******************************************************************
001800*   04/02/94  RSC  ORIGINAL SUBPROGRAM FOR RETENTION PROJECT     *
001900*   05/18/97  MDK  ADDED DAY-OF-WEEK FUNCTION FOR WEEKEND-VISIT  *
002000*                  ANALYSIS ON THE FEATURE-ENGINEERING STEP      *
002100*   06/09/98  DWP  Y2K REVIEW - ALGORITHM USES FULL 4-DIGIT      *
002200*                  YEAR THROUGHOUT, NO WINDOWING NEEDED          *
002300******************************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 01  DTEUTIL-WORK-FIELDS.
003600     05  WS-YY                   PIC S9(4) COMP.
003700     05  WS-MM                   PIC S9(4) COMP.
003800     05  WS-DD                   PIC S9(4) COMP.
003900     05  WS-LEAP-ADJ             PIC S9(4) COMP.
004000     05  WS-ADJ-YEAR             PIC S9(9) COMP.
004100     05  WS-ADJ-MONTH            PIC S9(9) COMP.
004200     05  WS-MONTH-TERM           PIC S9(9) COMP.
004300     05  WS-CENTURY-TERM         PIC S9(9) COMP.
004400     05  WS-4-CENT-TERM          PIC S9(9) COMP.
004500     05  WS-QUAD-TERM            PIC S9(9) COMP.
004600
004700 LINKAGE SECTION.
004800 01  DATE-UTIL-REC.
004900     05  DU-FUNCTION-SW          PIC X(1).
005000         88  DU-CALC-DIFF        VALUE "D".
005100         88  DU-CALC-DOW         VALUE "W".
005200     05  DU-DATE-1               PIC 9(8).
005300     05  DU-DATE-1-R  REDEFINES DU-DATE-1.
005400         10  DU-DATE-1-CCYY      PIC 9(4).
005500         10  DU-DATE-1-MM        PIC 9(2).
005600         10  DU-DATE-1-DD        PIC 9(2).
005700     05  DU-DATE-2               PIC 9(8).
005800     05  DU-DATE-2-R  REDEFINES DU-DATE-2.
005900         10  DU-DATE-2-CCYY      PIC 9(4).
006000         10  DU-DATE-2-MM        PIC 9(2).
006100         10  DU-DATE-2-DD        PIC 9(2).
006200     05  DU-DAY-SERIAL-1         PIC S9(9) COMP.
006300     05  DU-DAY-SERIAL-2         PIC S9(9) COMP.
006400     05  DU-DAY-DIFF             PIC S9(9) COMP.
006500     05  DU-DAY-OF-WEEK          PIC 9(1) COMP.
006600
006700 77  RETURN-CD                   PIC 9(4) COMP.
006800
006900 PROCEDURE DIVISION USING DATE-UTIL-REC, RETURN-CD.
007000     MOVE DU-DATE-1-CCYY TO WS-YY.
007100     MOVE DU-DATE-1-MM   TO WS-MM.
007200     MOVE DU-DATE-1-DD   TO WS-DD.
007300     PERFORM 100-CALC-DAY-SERIAL.
007400     MOVE DU-DAY-DIFF TO DU-DAY-SERIAL-1.
007500
007600     IF DU-CALC-DIFF
007700         MOVE DU-DATE-2-CCYY TO WS-YY
007800         MOVE DU-DATE-2-MM   TO WS-MM
007900         MOVE DU-DATE-2-DD   TO WS-DD
008000         PERFORM 100-CALC-DAY-SERIAL
008100         MOVE DU-DAY-DIFF TO DU-DAY-SERIAL-2
008200         COMPUTE DU-DAY-DIFF =
008300                 DU-DAY-SERIAL-1 - DU-DAY-SERIAL-2
008400     ELSE
008500         IF DU-CALC-DOW
008600             PERFORM 200-CALC-DAY-OF-WEEK.
008700
008800     MOVE ZERO TO RETURN-CD.
008900     GOBACK.
009000
009100*----------------------------------------------------------------
009200* CONVERTS WS-YY/WS-MM/WS-DD INTO A JULIAN-STYLE DAY SERIAL AND
009300* RETURNS IT IN DU-DAY-DIFF (USED AS A SCRATCH RETURN AREA SO
009400* THIS PARAGRAPH CAN BE SHARED BY BOTH DATE-1 AND DATE-2 CALLS).
009500*----------------------------------------------------------------
009600 100-CALC-DAY-SERIAL.
009700     COMPUTE WS-LEAP-ADJ  = (14 - WS-MM) / 12.
009800     COMPUTE WS-ADJ-YEAR  = WS-YY + 4800 - WS-LEAP-ADJ.
009900     COMPUTE WS-ADJ-MONTH = WS-MM + 12 * WS-LEAP-ADJ - 3.
010000     COMPUTE WS-MONTH-TERM   = (153 * WS-ADJ-MONTH + 2) / 5.
010100     COMPUTE WS-CENTURY-TERM = WS-ADJ-YEAR / 100.
010200     COMPUTE WS-4-CENT-TERM  = WS-ADJ-YEAR / 400.
010300     COMPUTE WS-QUAD-TERM    = WS-ADJ-YEAR / 4.
010400     COMPUTE DU-DAY-DIFF =
010500             WS-DD + WS-MONTH-TERM + ( 365 * WS-ADJ-YEAR )
010600           + WS-QUAD-TERM - WS-CENTURY-TERM + WS-4-CENT-TERM
010700           - 32045.
010800
010900*----------------------------------------------------------------
011000* DAY-SERIAL MOD 7:  0=MONDAY 1=TUESDAY 2=WEDNESDAY 3=THURSDAY
011100* 4=FRIDAY 5=SATURDAY 6=SUNDAY - CALIBRATED AGAINST 01/01/2000,
011200* A KNOWN SATURDAY.
011300*----------------------------------------------------------------
011400 200-CALC-DAY-OF-WEEK.
011500     DIVIDE DU-DAY-SERIAL-1 BY 7 GIVING WS-ADJ-YEAR
011600             REMAINDER DU-DAY-OF-WEEK.
