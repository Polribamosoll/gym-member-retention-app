000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RISKSCORE.
000300 AUTHOR. M D KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/18/97.
000600 DATE-COMPILED. 05/18/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* RISKSCORE READS THE ACTIVITY-PROFILE FILE FEATENG BUILDS AND   *
001000* SCORES EVERY STILL-ACTIVE MEMBER FOR CHURN RISK.  RULE-BASED   *
001100* SCORING (SEE RISKCALC) REPLACES THE STATISTICAL CLASSIFIER     *
001200* MEMBER SERVICES RETIRED THIS YEAR - IT COULD NOT BE VALIDATED  *
001300* TO AUDIT'S SATISFACTION.  CHURNED MEMBERS ARE NOT RESCORED.    *
001400******************************************************************
001500* MAINTENANCE HISTORY                                            *
001600*   05/18/97  MDK  ORIGINAL PROGRAM, RULE-BASED SCORER           *
001700*   06/09/98  DWP  Y2K REVIEW - NO DATE FIELDS PRESENT           *
001800*   03/11/99  JS   OUTPUT FILE NOW SORTED DESCENDING BY SCORE -  *
001900*                  RETREPORT'S TOP-10 SECTION DEPENDS ON IT      *
002000*                  RATHER THAN RE-SORTING ITSELF (TRK-1178)      *
002100*   02/17/03  LMF  RAISED SCORE TABLE FROM 500 TO 1000 ENTRIES   *
002200******************************************************************
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     UPSI-0 ON STATUS IS PARM-CARD-OVERRIDE-SW.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT SYSOUT
003300     ASSIGN TO UT-S-SYSOUT
003400       ORGANIZATION IS SEQUENTIAL.
003500
003600     SELECT FEATURES-FILE
003700     ASSIGN TO UT-S-FEATURES
003800       ACCESS MODE IS SEQUENTIAL
003900       FILE STATUS IS FF-STATUS.
004000
004100     SELECT RISKS-FILE
004200     ASSIGN TO UT-S-RISKS
004300       ACCESS MODE IS SEQUENTIAL
004400       FILE STATUS IS RF-STATUS.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  SYSOUT
004900     RECORDING MODE IS F
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 130 CHARACTERS
005200     BLOCK CONTAINS 0 RECORDS
005300     DATA RECORD IS SYSOUT-REC.
005400 01  SYSOUT-REC              PIC X(130).
005500
005600 FD  FEATURES-FILE
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 110 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS FD-FEATURES-REC.
006200 01  FD-FEATURES-REC         PIC X(110).
006300
006400 FD  RISKS-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 17 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS FD-RISKS-REC.
007000 01  FD-RISKS-REC            PIC X(17).
007100
007200 WORKING-STORAGE SECTION.
007300 01  FILE-STATUS-CODES.
007400     05  FF-STATUS               PIC X(2).
007500         88  FF-OK                VALUE "00".
007600     05  RF-STATUS               PIC X(2).
007700         88  RF-OK                VALUE "00".
007800
007900 COPY FEATREC.
008000 COPY RISKREC.
008100
008200 77  MORE-FEATURES-SW            PIC X(1) VALUE SPACE.
008300     88  NO-MORE-FEATURES        VALUE "N".
008400
008500 01  WS-SCORE-TABLE.
008600     05  SCORE-ENTRY OCCURS 1000 TIMES INDEXED BY SC-IDX.         021703LM
008700         10  SC-USER-ID          PIC 9(5).
008800         10  SC-CHURN-RISK       PIC 9V9(4) COMP-3.
008900         10  SC-RISK-LEVEL       PIC X(6).
009000         10  SC-RISK-LEVEL-R REDEFINES SC-RISK-LEVEL
009100                                 PIC X(6).
009200
009300 01  COUNTERS-AND-ACCUMULATORS.
009400     05  RECORDS-READ            PIC S9(9) COMP.
009500     05  ACTIVE-SCORED           PIC S9(9) COMP.
009600     05  CHURNED-SKIPPED         PIC S9(9) COMP.
009700     05  HIGH-COUNT              PIC S9(9) COMP.
009800     05  MEDIUM-COUNT            PIC S9(9) COMP.
009900     05  LOW-COUNT               PIC S9(9) COMP.
010000
010100 01  IDX-WORK-FIELDS.
010200     05  WS-SORT-OUTER           PIC 9(4) COMP.
010300     05  WS-SORT-INNER           PIC 9(4) COMP.
010400     05  WS-SWAP-USER-ID         PIC 9(5).
010500     05  WS-SWAP-CHURN-RISK      PIC 9V9(4) COMP-3.
010600     05  WS-SWAP-RISK-LEVEL      PIC X(6).
010700     05  WS-OUT-OF-ORDER-SW      PIC X(1).
010800         88  WS-KEEP-CURRENT     VALUE "Y".
010900
011000 01  RISK-CALC-LINK-AREA.
011100     05  RC-DAYS-SINCE-LAST-VISIT    PIC 9(5) COMP.
011200     05  RC-VISITS-LAST-30-DAYS      PIC 9(3) COMP.
011300     05  RC-VISIT-FREQUENCY-TREND    PIC S9(3) COMP.
011400     05  RC-VISITS-PER-MONTH         PIC 9(3)V9(2) COMP-3.
011500     05  RC-NUM-CLASSES-ENROLLED     PIC 9(1) COMP.
011600     05  RC-AVG-SESSION-DURATION     PIC 9(3)V9(2) COMP-3.
011700     05  RC-CHURN-RISK               PIC 9V9(4) COMP-3.
011800     05  RC-RISK-LEVEL               PIC X(6).
011900 77  RC-RETURN-CD                    PIC 9(4) COMP.
012000
012100 COPY ABENDWS.
012200
012300 PROCEDURE DIVISION.
012400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012500     PERFORM 100-MAINLINE THRU 100-EXIT
012600         UNTIL NO-MORE-FEATURES.
012700     PERFORM 900-CLEANUP THRU 900-EXIT.
012800     MOVE ZERO TO RETURN-CODE.
012900     GOBACK.
013000
013100 000-HOUSEKEEPING.
013200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013300     DISPLAY "******** BEGIN JOB RISKSCORE ********".
013400     OPEN INPUT FEATURES-FILE.
013500     OPEN OUTPUT RISKS-FILE, SYSOUT.
013600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
013700
013800     READ FEATURES-FILE INTO GYM-FEATURE-REC
013900         AT END
014000         MOVE "N" TO MORE-FEATURES-SW
014100     END-READ.
014200 000-EXIT.
014300     EXIT.
014400
014500 100-MAINLINE.
014600     MOVE "100-MAINLINE" TO PARA-NAME.
014700     ADD +1 TO RECORDS-READ.
014800     IF GF-IS-ACTIVE
014900         PERFORM 200-SCORE-ONE-MEMBER THRU 200-EXIT
015000     ELSE
015100         ADD +1 TO CHURNED-SKIPPED.
015200
015300     READ FEATURES-FILE INTO GYM-FEATURE-REC
015400         AT END
015500         MOVE "N" TO MORE-FEATURES-SW
015600     END-READ.
015700 100-EXIT.
015800     EXIT.
015900
016000 200-SCORE-ONE-MEMBER.
016100     MOVE "200-SCORE-ONE-MEMBER" TO PARA-NAME.
016200     IF ACTIVE-SCORED >= 1000
016300         MOVE "** SCORE TABLE FULL - RAISE THE 1000 LIMIT"
016400                                  TO ABEND-REASON
016500         GO TO 1000-ABEND-RTN.
016600
016700     MOVE GF-DAYS-SINCE-LAST-VISIT TO RC-DAYS-SINCE-LAST-VISIT.
016800     MOVE GF-VISITS-LAST-30-DAYS   TO RC-VISITS-LAST-30-DAYS.
016900     MOVE GF-VISIT-FREQUENCY-TREND TO RC-VISIT-FREQUENCY-TREND.
017000     MOVE GF-VISITS-PER-MONTH      TO RC-VISITS-PER-MONTH.
017100     MOVE GF-NUM-CLASSES-ENROLLED  TO RC-NUM-CLASSES-ENROLLED.
017200     MOVE GF-AVG-SESSION-DURATION  TO RC-AVG-SESSION-DURATION.
017300
017400     CALL "RISKCALC" USING RISK-CALC-LINK-AREA, RC-RETURN-CD.
017500
017600     ADD +1 TO ACTIVE-SCORED.
017700     MOVE GF-USER-ID     TO SC-USER-ID(ACTIVE-SCORED).
017800     MOVE RC-CHURN-RISK  TO SC-CHURN-RISK(ACTIVE-SCORED).
017900     MOVE RC-RISK-LEVEL  TO SC-RISK-LEVEL(ACTIVE-SCORED).
018000
018100     EVALUATE RC-RISK-LEVEL
018200         WHEN "HIGH  "
018300             ADD +1 TO HIGH-COUNT
018400         WHEN "MEDIUM"
018500             ADD +1 TO MEDIUM-COUNT
018600         WHEN OTHER
018700             ADD +1 TO LOW-COUNT
018800     END-EVALUATE.
018900 200-EXIT.
019000     EXIT.
019100
019200*----------------------------------------------------------------
019300* INSERTION SORT, DESCENDING CHURN-RISK, TIES BROKEN ASCENDING
019400* BY USER-ID - PLENTY FAST FOR THE 1000-ENTRY DESIGN ENVELOPE.
019500*----------------------------------------------------------------
019600 400-SORT-TABLE.
019700     MOVE "400-SORT-TABLE" TO PARA-NAME.
019800     IF ACTIVE-SCORED > 1
019900         PERFORM 410-SORT-OUTER-PASS THRU 410-EXIT
020000             VARYING WS-SORT-OUTER FROM 2 BY 1
020100             UNTIL WS-SORT-OUTER > ACTIVE-SCORED.
020200 400-EXIT.
020300     EXIT.
020400
020500 410-SORT-OUTER-PASS.
020600     MOVE SC-USER-ID(WS-SORT-OUTER)     TO WS-SWAP-USER-ID.
020700     MOVE SC-CHURN-RISK(WS-SORT-OUTER)  TO WS-SWAP-CHURN-RISK.
020800     MOVE SC-RISK-LEVEL(WS-SORT-OUTER)  TO WS-SWAP-RISK-LEVEL.
020900     MOVE WS-SORT-OUTER TO WS-SORT-INNER.
021000     MOVE "N" TO WS-OUT-OF-ORDER-SW.
021100     PERFORM 415-SORT-INNER-STEP THRU 415-EXIT
021200         UNTIL WS-SORT-INNER = 1 OR WS-KEEP-CURRENT.
021300     MOVE WS-SWAP-USER-ID    TO SC-USER-ID(WS-SORT-INNER).
021400     MOVE WS-SWAP-CHURN-RISK TO SC-CHURN-RISK(WS-SORT-INNER).
021500     MOVE WS-SWAP-RISK-LEVEL TO SC-RISK-LEVEL(WS-SORT-INNER).
021600 410-EXIT.
021700     EXIT.
021800
021900*  A ROW OUTRANKS THE ONE ABOVE IT WHEN ITS SCORE IS HIGHER, OR
022000*  THE SCORES TIE AND ITS USER-ID IS LOWER.
022100 415-SORT-INNER-STEP.
022200     IF SC-CHURN-RISK(WS-SORT-INNER - 1) > WS-SWAP-CHURN-RISK
022300         OR (SC-CHURN-RISK(WS-SORT-INNER - 1) = WS-SWAP-CHURN-RISK
022400         AND SC-USER-ID(WS-SORT-INNER - 1) < WS-SWAP-USER-ID)
022500         MOVE "Y" TO WS-OUT-OF-ORDER-SW
022600     ELSE
022700         MOVE SC-USER-ID(WS-SORT-INNER - 1)
022800             TO SC-USER-ID(WS-SORT-INNER)
022900         MOVE SC-CHURN-RISK(WS-SORT-INNER - 1)
023000             TO SC-CHURN-RISK(WS-SORT-INNER)
023100         MOVE SC-RISK-LEVEL(WS-SORT-INNER - 1)
023200             TO SC-RISK-LEVEL(WS-SORT-INNER)
023300         SUBTRACT 1 FROM WS-SORT-INNER.
023400 415-EXIT.
023500     EXIT.
023600
023700 500-WRITE-RISK-RECS.
023800     MOVE "500-WRITE-RISK-RECS" TO PARA-NAME.
023900     PERFORM 510-WRITE-ONE-RISK-REC THRU 510-EXIT
024000         VARYING SC-IDX FROM 1 BY 1
024100         UNTIL SC-IDX > ACTIVE-SCORED.
024200 500-EXIT.
024300     EXIT.
024400
024500 510-WRITE-ONE-RISK-REC.
024600     MOVE SC-USER-ID(SC-IDX)    TO GR-USER-ID.
024700     MOVE SC-CHURN-RISK(SC-IDX) TO GR-CHURN-RISK.
024800     MOVE SC-RISK-LEVEL(SC-IDX) TO GR-RISK-LEVEL.
024900     WRITE FD-RISKS-REC FROM GYM-RISK-REC.
025000 510-EXIT.
025100     EXIT.
025200
025300 700-CLOSE-FILES.
025400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
025500     CLOSE FEATURES-FILE, RISKS-FILE, SYSOUT.
025600 700-EXIT.
025700     EXIT.
025800
025900 900-CLEANUP.
026000     MOVE "900-CLEANUP" TO PARA-NAME.
026100     PERFORM 400-SORT-TABLE THRU 400-EXIT.
026200     PERFORM 500-WRITE-RISK-RECS THRU 500-EXIT.
026300
026400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026500
026600     DISPLAY "** RECORDS READ **".
026700     DISPLAY RECORDS-READ.
026800     DISPLAY "** ACTIVE MEMBERS SCORED **".
026900     DISPLAY ACTIVE-SCORED.
027000     DISPLAY "** CHURNED MEMBERS SKIPPED **".
027100     DISPLAY CHURNED-SKIPPED.
027200     DISPLAY "** HIGH / MEDIUM / LOW COUNTS **".
027300     DISPLAY HIGH-COUNT.
027400     DISPLAY MEDIUM-COUNT.
027500     DISPLAY LOW-COUNT.
027600     DISPLAY "******** NORMAL END OF JOB RISKSCORE ********".
027700 900-EXIT.
027800     EXIT.
027900
028000 1000-ABEND-RTN.
028100     WRITE SYSOUT-REC FROM ABEND-REC.
028200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
028300     DISPLAY "*** ABNORMAL END OF JOB-RISKSCORE ***" UPON CONSOLE.
028400     DIVIDE ZERO-VAL INTO ONE-VAL.
