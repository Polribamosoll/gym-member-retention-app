000100******************************************************************
000200* GYM RETENTION SYSTEM - CHURN-RISK SCORE RECORD LAYOUT          *
000300* FILE:  RISKS  (LINE SEQUENTIAL, 17 BYTES)                      *
000400* ONE RECORD PER ACTIVE MEMBER SCORED - WRITTEN BY RISKSCORE,    *
000500* READ BY RETREPORT.  FILE IS IN DESCENDING GR-CHURN-RISK        *
000600* SEQUENCE, TIES BROKEN ASCENDING BY GR-USER-ID.  RECORD IS      *
000700* DELIBERATELY FULL - NO SPARE BYTES - SO THE FILLER BELOW IS    *
000800* CARRIED AS A REDEFINITION, NOT AN EXTRA BYTE.                  *
000900******************************************************************
001000* MAINTENANCE HISTORY                                            *
001100*   05/18/97  MDK  ORIGINAL LAYOUT - RULE-BASED SCORER REPLACES  *
001200*                  THE STATISTICAL MODEL EVALUATED IN 1996       *
001300*   06/09/98  DWP  Y2K REVIEW - NO DATE FIELDS PRESENT           *
001400******************************************************************
001500 01  GYM-RISK-REC.
001600     05  GR-USER-ID                  PIC 9(05).
001700     05  GR-CHURN-RISK               PIC 9(01).9(04).
001800     05  GR-RISK-LEVEL               PIC X(06).
001900         88  GR-LEVEL-LOW            VALUE "LOW   ".
002000         88  GR-LEVEL-MEDIUM         VALUE "MEDIUM".
002100         88  GR-LEVEL-HIGH           VALUE "HIGH  ".
002200     05  FILLER          REDEFINES GR-RISK-LEVEL PIC X(06).
