000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RISKCALC.
000400 AUTHOR. M D KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/18/97.
000700 DATE-COMPILED. 05/18/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CALLED ONCE PER ACTIVE MEMBER BY RISKSCORE.  APPLIES THE SIX   *
001100* CHURN-RISK RULE GROUPS APPROVED BY MEMBER SERVICES IN PLACE OF *
001200* THE STATISTICAL MODEL RETIRED THIS YEAR - EACH GROUP ADDS AT   *
001300* MOST ONE INCREMENT TO THE RUNNING SCORE, THEN THE SCORE IS     *
001400* BUCKETED INTO A RISK LEVEL FOR THE RETENTION REPORT.           *
001500******************************************************************
001600*   05/18/97  MDK  ORIGINAL SUBPROGRAM                           *
001700*   06/09/98  DWP  Y2K REVIEW - NO DATE FIELDS PRESENT           *
001800******************************************************************
001900
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER. IBM-390.
002300 OBJECT-COMPUTER. IBM-390.
002400 INPUT-OUTPUT SECTION.
002500
002600 DATA DIVISION.
002700 FILE SECTION.
002800
002900 WORKING-STORAGE SECTION.
003000 01  RULE-INCREMENTS.
003100     05  INCR-RECENCY-HIGH       PIC 9V9(4) COMP-3 VALUE 0.3000.
003200     05  INCR-RECENCY-MED        PIC 9V9(4) COMP-3 VALUE 0.1500.
003300     05  INCR-ACTIVITY-NONE      PIC 9V9(4) COMP-3 VALUE 0.2500.
003400     05  INCR-ACTIVITY-LOW       PIC 9V9(4) COMP-3 VALUE 0.1000.
003500     05  INCR-TREND-DOWN         PIC 9V9(4) COMP-3 VALUE 0.1500.
003600     05  INCR-FREQUENCY-LOW      PIC 9V9(4) COMP-3 VALUE 0.1000.
003700     05  INCR-ENGAGEMENT-NONE    PIC 9V9(4) COMP-3 VALUE 0.1000.
003800     05  INCR-SESSION-SHORT      PIC 9V9(4) COMP-3 VALUE 0.1000.
003900
004000 LINKAGE SECTION.
004100 01  RISK-CALC-REC.
004200     05  RC-DAYS-SINCE-LAST-VISIT    PIC 9(5) COMP.
004300     05  RC-VISITS-LAST-30-DAYS      PIC 9(3) COMP.
004400     05  RC-VISIT-FREQUENCY-TREND    PIC S9(3) COMP.
004500     05  RC-VISITS-PER-MONTH         PIC 9(3)V9(2) COMP-3.
004600     05  RC-NUM-CLASSES-ENROLLED     PIC 9(1) COMP.
004700     05  RC-AVG-SESSION-DURATION     PIC 9(3)V9(2) COMP-3.
004800     05  RC-CHURN-RISK               PIC 9V9(4) COMP-3.
004900     05  RC-RISK-LEVEL               PIC X(6).
005000
005100 77  RETURN-CD                       PIC 9(4) COMP.
005200
005300 PROCEDURE DIVISION USING RISK-CALC-REC, RETURN-CD.
005400     MOVE ZERO TO RC-CHURN-RISK.
005500
005600     PERFORM 100-RECENCY-RULE.
005700     PERFORM 150-ACTIVITY-RULE.
005800     PERFORM 200-TREND-RULE.
005900     PERFORM 250-FREQUENCY-RULE.
006000     PERFORM 300-ENGAGEMENT-RULE.
006100     PERFORM 350-SESSION-RULE.
006200     PERFORM 400-CLASSIFY-LEVEL.
006300
006400     MOVE ZERO TO RETURN-CD.
006500     GOBACK.
006600
006700 100-RECENCY-RULE.
006800*  A MEMBER WHO HAS NOT SWIPED IN OVER A MONTH IS THE CLEAREST
006900*  SINGLE WARNING SIGN WE HAVE - WEIGHT IT HEAVIEST.
007000     IF RC-DAYS-SINCE-LAST-VISIT > 30
007100         ADD INCR-RECENCY-HIGH TO RC-CHURN-RISK
007200     ELSE
007300         IF RC-DAYS-SINCE-LAST-VISIT > 14
007400             ADD INCR-RECENCY-MED TO RC-CHURN-RISK.
007500
007600 150-ACTIVITY-RULE.
007700     IF RC-VISITS-LAST-30-DAYS = ZERO
007800         ADD INCR-ACTIVITY-NONE TO RC-CHURN-RISK
007900     ELSE
008000         IF RC-VISITS-LAST-30-DAYS < 2
008100             ADD INCR-ACTIVITY-LOW TO RC-CHURN-RISK.
008200
008300 200-TREND-RULE.
008400*  A NEGATIVE TREND MEANS THE MEMBER IS SLOWING DOWN EVEN IF
008500*  THE RAW 30-DAY COUNT STILL LOOKS ACCEPTABLE.
008600     IF RC-VISIT-FREQUENCY-TREND < ZERO
008700         ADD INCR-TREND-DOWN TO RC-CHURN-RISK.
008800
008900 250-FREQUENCY-RULE.
009000     IF RC-VISITS-PER-MONTH < 4.00
009100         ADD INCR-FREQUENCY-LOW TO RC-CHURN-RISK.
009200
009300 300-ENGAGEMENT-RULE.
009400*  MEMBERS ENROLLED IN NO CLASSES HAVE NO SOCIAL TIE TO THE
009500*  CLUB BEYOND THE WORKOUT FLOOR.
009600     IF RC-NUM-CLASSES-ENROLLED = ZERO
009700         ADD INCR-ENGAGEMENT-NONE TO RC-CHURN-RISK.
009800
009900 350-SESSION-RULE.
010000     IF RC-AVG-SESSION-DURATION < 40.00
010100         ADD INCR-SESSION-SHORT TO RC-CHURN-RISK.
010200
010300 400-CLASSIFY-LEVEL.
010400*  RIGHT-CLOSED BINS PER MEMBER SERVICES BULLETIN 97-11.
010500     IF RC-CHURN-RISK > 0.6000
010600         MOVE "HIGH  " TO RC-RISK-LEVEL
010700     ELSE
010800         IF RC-CHURN-RISK > 0.3000
010900             MOVE "MEDIUM" TO RC-RISK-LEVEL
011000         ELSE
011100             MOVE "LOW   " TO RC-RISK-LEVEL.
