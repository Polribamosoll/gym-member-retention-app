000100******************************************************************
000200* GYM RETENTION SYSTEM - VISIT TRANSACTION RECORD LAYOUT         *
000300* FILE:  VISITS  (LINE SEQUENTIAL, 29 BYTES)                     *
000400* ONE RECORD PER CLUB ENTRY/EXIT SWIPE.  FILE MUST BE IN         *
000500* ASCENDING GV-USER-ID, GV-ENTRY-TIME SEQUENCE - DATAGEN WRITES  *
000600* IT THAT WAY AND FEATENG DEPENDS ON THE ORDER FOR ITS CONTROL   *
000700* BREAK.  RECORD IS DELIBERATELY FULL - NO SPARE BYTES - SO THE  *
000800* FILLER BELOW IS CARRIED AS A REDEFINITION, NOT AN EXTRA BYTE.  *
000900******************************************************************
001000* MAINTENANCE HISTORY                                            *
001100*   03/14/94  RSC  ORIGINAL LAYOUT FOR RETENTION PROJECT         *
001200*   09/23/96  DWP  CHANGED SWIPE TIME TO FULL 12-DIGIT STAMP     *
001300*   06/09/98  DWP  Y2K REVIEW - TIMESTAMPS ALREADY FULL CCYY     *
001400******************************************************************
001500 01  GYM-VISIT-REC.
001600     05  GV-USER-ID              PIC 9(05).
001700     05  GV-ENTRY-TIME           PIC 9(12).
001800     05  GV-ENTRY-TIME-R  REDEFINES GV-ENTRY-TIME.
001900         10  GV-ENTRY-DATE       PIC 9(08).
002000         10  GV-ENTRY-DATE-R2 REDEFINES GV-ENTRY-DATE.
002100             15  GV-ENTRY-CCYY   PIC 9(04).
002200             15  GV-ENTRY-MM     PIC 9(02).
002300             15  GV-ENTRY-DD     PIC 9(02).
002400         10  GV-ENTRY-HHMM       PIC 9(04).
002500         10  GV-ENTRY-HHMM-R REDEFINES GV-ENTRY-HHMM.
002600             15  GV-ENTRY-HH     PIC 9(02).
002700             15  GV-ENTRY-MI     PIC 9(02).
002800     05  GV-EXIT-TIME            PIC 9(12).
002900     05  FILLER          REDEFINES GV-EXIT-TIME PIC X(12).
